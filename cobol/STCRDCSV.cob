000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     STCRDCSV.
000500 AUTHOR.         R H TAY.
000600 INSTALLATION.   STC - STATEMENT CONVERSION SUBSYSTEM.
000700 DATE-WRITTEN.   15 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO READ A CARD-ISSUER
001200*               DELIMITED STATEMENT FILE (DDNAME CSVIN), MAP ITS
001300*               POSITIONAL FIELDS BY THE ISSUER'S FIELD-
001400*               DEFINITION STRINGS, APPLY THE SIGN/COMMISSION
001500*               RULES AND THE INFORMATIONAL-SUBLINE FILTER, AND
001600*               BUILD THE ORDERED JOURNAL TABLE THAT STCWROFX
001700*               LATER WRITES OUT AS AN OFX STATEMENT.
001800*
001900*---------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* 15/03/1994 RHT STC0001 - INITIAL VERSION.
002300*---------------------------------------------------------------*
002400* 30/07/1997 RHT STC0011 - MULTI-POSITION MEMO SUPPORT TO MATCH
002500*                          STCXFDEF.
002600*---------------------------------------------------------------*
002700* 04/09/1996 RHT STC0009 - HEADER CARDNUMBER/CARDNAME NOW YIELD
002800*                          TO AN EXPLICITLY CONFIGURED PROFILE
002900*                          VALUE INSTEAD OF OVERWRITING IT.
003000*---------------------------------------------------------------*
003100* 09/11/1998 KBL STC0014 - Y2K REVIEW - TRANSACTION DATES CARRY
003200*                          FULL 4-DIGIT CCYY THROUGHOUT, NO
003300*                          WINDOWING LOGIC REQUIRED.
003400*---------------------------------------------------------------*
003500* 22/06/2001 PVN STC0037 - FITID NOW SET FROM THE RAW RECORD
003600*                          INDEX RATHER THAN A HASH OF THE
003700*                          DESCRIPTION - SEE STCTRAN HISTORY.
003800*---------------------------------------------------------------*
003900* 19/04/2004 PVN STC0054 - HEADER AND BODY FIELD-DEFINITION WORK
004000*                          AREAS SPLIT INTO THEIR OWN COPYBOOKS
004100*                          (STCHFDF/STCBFDF, REPLACING STCFDEF
004200*                          COPIED TWICE UNDER PSEUDO-TEXT) SO
004300*                          EACH HAS ITS OWN SET OF DATA-NAMES.
004400*=================================================================
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005300                       ON  STATUS IS U0-ON
005400                       OFF STATUS IS U0-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CSVIN ASSIGN TO CSVIN
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS WK-C-FILE-STATUS.
006100
006200 EJECT
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700**************
006800 FD  CSVIN
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS WK-C-CSVIN-REC.
007100 01  WK-C-CSVIN-REC                   PIC X(400).
007200
007300*************************
007400 WORKING-STORAGE SECTION.
007500*************************
007600 01  FILLER                          PIC X(24)        VALUE
007700     "** PROGRAM STCRDCSV **".
007800
007900* ------------------ PROGRAM WORKING STORAGE -------------------*
008000 01  WK-C-COMMON.
008100     COPY STCCMWS.
008200
008300 COPY STCHFDF.
008400 COPY STCBFDF.
008500 COPY STCDATE.
008600
008700 01  WK-C-CONSTANTS.
008800     05  WK-C-REFMARK                PIC X(03) VALUE
008900                                        "※".
009000     05  FILLER                      PIC X(01) VALUE SPACE.
009100
009200 01  WK-C-CSV-TOKEN-TABLE.
009300     05  WK-C-CSV-TOKEN OCCURS 40 TIMES
009400                                  PIC X(60).
009500     05  FILLER                      PIC X(01) VALUE SPACE.
009600 01  WK-C-CSV-TOKEN-BYTES REDEFINES WK-C-CSV-TOKEN-TABLE.
009700     05  WK-C-CSV-BYTE OCCURS 2401 TIMES
009800                                  PIC X(01).
009900
010000 01  WK-C-SCAN-WORK.
010100     05  WK-C-SCAN-BUF               PIC X(60) VALUE SPACES.
010200     05  WK-C-SCAN-CHARS REDEFINES WK-C-SCAN-BUF.
010300         10  WK-C-SCAN-CHAR OCCURS 60 TIMES
010400                                  PIC X(01).
010500     05  FILLER                      PIC X(01) VALUE SPACE.
010600
010700 01  WK-C-NUM-WORK.
010800     05  WK-C-NUM-RAW                PIC X(20) VALUE SPACES.
010900     05  WK-C-NUM-CHARS REDEFINES WK-C-NUM-RAW.
011000         10  WK-C-NUM-CHAR OCCURS 20 TIMES
011100                                  PIC X(01).
011200     05  WK-C-NUM-CLEAN              PIC X(20) VALUE SPACES.
011300     05  FILLER                      PIC X(01) VALUE SPACE.
011400
011500 01  WK-C-NUM-EDIT-WORK.
011600     05  WK-C-NUM-EDIT-BUF           PIC X(09) VALUE
011700                                        "000000000".
011800     05  WK-N-NUM-EDIT-R REDEFINES WK-C-NUM-EDIT-BUF
011900                                  PIC 9(09).
012000     05  FILLER                      PIC X(01) VALUE SPACE.
012100
012200 01  WK-N-AMT-WORK.
012300     05  WK-N-AMT-BASE               PIC S9(09) COMP-3
012400                                        VALUE ZERO.
012500     05  WK-N-AMT-PLUS                PIC S9(09) COMP-3
012600                                        VALUE ZERO.
012700     05  WK-N-AMT-MINUS               PIC S9(09) COMP-3
012800                                        VALUE ZERO.
012900     05  WK-N-AMT-COMMISSION          PIC S9(09) COMP-3
013000                                        VALUE ZERO.
013100     05  WK-N-AMT-RESULT              PIC S9(09) COMP-3
013200                                        VALUE ZERO.
013300     05  FILLER                       PIC S9(01) COMP-3
013400                                        VALUE ZERO.
013500
013600 01  WK-N-EXTRACT-WORK COMP.
013700     05  WK-N-EXTRACT-POS            PIC S9(03) VALUE ZERO.
013800     05  WK-N-TOKEN-SUB              PIC 9(02) VALUE ZERO.
013900     05  FILLER                      PIC 9(01) VALUE ZERO.
014000
014100 01  WK-N-EXTRACT-VALUE-WORK.
014200     05  WK-N-EXTRACT-VALUE          PIC S9(09) COMP-3
014300                                        VALUE ZERO.
014400     05  FILLER                      PIC S9(01) COMP-3
014500                                        VALUE ZERO.
014600
014700 01  WK-C-FIELD-TEXT-WORK.
014800     05  WK-C-FIELD-TEXT             PIC X(60) VALUE SPACES.
014900     05  FILLER                      PIC X(01) VALUE SPACE.
015000
015100 01  WK-C-MEMO-WORK.
015200     05  WK-C-MEMO-BUILD             PIC X(60) VALUE SPACES.
015300     05  FILLER                      PIC X(01) VALUE SPACE.
015400
015500 01  WK-N-MEMO-WORK COMP.
015600     05  WK-N-MEMO-SUB               PIC 9(02) VALUE ZERO.
015700     05  WK-N-MEMO-PTR               PIC 9(03) VALUE ZERO.
015800     05  WK-N-SCAN-LEN                PIC 9(02) VALUE ZERO.
015900     05  FILLER                      PIC 9(01) VALUE ZERO.
016000
016100 01  WK-N-WORK-AREA COMP.
016200     05  WK-N-SUB                    PIC 9(02) VALUE ZERO.
016300     05  WK-N-TOKEN-CNT              PIC 9(02) VALUE ZERO.
016400     05  WK-N-REC-INDEX              PIC 9(07) VALUE ZERO.
016500     05  WK-N-PREV-DATE              PIC 9(08) VALUE 20000101.
016600     05  WK-N-TRN-DATE-CANDIDATE     PIC 9(08) VALUE ZERO.
016700     05  FILLER                      PIC 9(01) VALUE ZERO.
016800
016900 01  WK-C-WORK-AREA.
017000     05  WK-C-EOF-FLAG               PIC X(01) VALUE "N".
017100         88  WK-C-AT-EOF                     VALUE "Y".
017200     05  WK-C-FOUND-NONBLANK         PIC X(01) VALUE "N".
017300     05  WK-C-SKIP-RECORD            PIC X(01) VALUE "N".
017400     05  WK-C-COMMISSION-DEFINED     PIC X(01) VALUE "N".
017500     05  WK-C-EXPLICIT-CARDNUM       PIC X(01) VALUE "N".
017600     05  WK-C-EXPLICIT-CARDNAME      PIC X(01) VALUE "N".
017700     05  FILLER                      PIC X(01) VALUE SPACE.
017800
017900*****************
018000 LINKAGE SECTION.
018100*****************
018200 COPY STCRDCL.
018300 COPY STCJRNL.
018400 EJECT
018500***********************************************************
018600 PROCEDURE DIVISION USING WK-C-RDCL-RECORD, WK-C-JRNL-TABLE.
018700***********************************************************
018800 MAIN-MODULE.
018900     PERFORM A000-MAIN-PROCESSING
019000        THRU A099-MAIN-PROCESSING-EX.
019100     PERFORM Z000-END-PROGRAM-ROUTINE
019200        THRU Z099-END-PROGRAM-ROUTINE-EX.
019300     GOBACK.
019400
019500*---------------------------------------------------------------*
019600 A000-MAIN-PROCESSING.
019700*---------------------------------------------------------------*
019800     MOVE SPACES     TO WK-C-RDCL-OUTPUT.
019900     MOVE ZERO       TO WK-N-JRNL-COUNT WK-N-REC-INDEX.
020000     MOVE 20000101   TO WK-N-PREV-DATE.
020100     MOVE "N"        TO WK-C-EOF-FLAG.
020200
020300     IF  WK-C-RDCL-XPL-CARDNUMBER NOT = SPACES
020400         MOVE "Y" TO WK-C-EXPLICIT-CARDNUM
020500         MOVE WK-C-RDCL-XPL-CARDNUMBER TO WK-C-RDCL-CARDNUMBER
020600     ELSE
020700         MOVE "N" TO WK-C-EXPLICIT-CARDNUM
020800     END-IF.
020900
021000     IF  WK-C-RDCL-XPL-CARDNAME NOT = SPACES
021100         MOVE "Y" TO WK-C-EXPLICIT-CARDNAME
021200         MOVE WK-C-RDCL-XPL-CARDNAME TO WK-C-RDCL-CARDNAME
021300     ELSE
021400         MOVE "N" TO WK-C-EXPLICIT-CARDNAME
021500     END-IF.
021600
021700     OPEN INPUT CSVIN.
021800     IF  NOT WK-C-SUCCESSFUL
021900         DISPLAY "STCRDCSV - OPEN FILE ERROR - CSVIN"
022000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100         MOVE "STC0206" TO WK-C-RDCL-ERROR-CD
022200         GO TO Y900-ABNORMAL-TERMINATION
022300     END-IF.
022400
022500     PERFORM B100-PARSE-FIELDDEFS THRU B199-PARSE-FIELDDEFS-EX.
022600
022700     MOVE "N" TO WK-C-COMMISSION-DEFINED.
022800     IF  WK-N-BFDEF-POS-COMMISSION NOT = -1
022900         MOVE "Y" TO WK-C-COMMISSION-DEFINED
023000     END-IF.
023100
023200     IF  WK-C-RDCL-HEAD-PRESENT = "Y"
023300         PERFORM C100-READ-HEADER THRU C199-READ-HEADER-EX
023400     END-IF.
023500
023600     PERFORM D100-READ-CSVIN THRU D199-READ-CSVIN-EX.
023700
023800     PERFORM E100-PROCESS-DETAIL THRU E199-PROCESS-DETAIL-EX
023900         UNTIL WK-C-AT-EOF.
024000
024100 A099-MAIN-PROCESSING-EX.
024200     EXIT.
024300
024400*---------------------------------------------------------------*
024500*  PARSE THE BODY FIELD-DEFINITION (ALWAYS) AND THE HEADER       *
024600*  FIELD-DEFINITION (ONLY WHEN A HEADER LINE IS EXPECTED AND     *
024700*  THE PROFILE ACTUALLY CARRIES A DEFINITION FOR IT)             *
024800*---------------------------------------------------------------*
024900 B100-PARSE-FIELDDEFS.
025000     MOVE WK-C-RDCL-BODY-FIELDDEF TO WK-C-BFDEF-STRING.
025100     CALL "STCXFDEF" USING WK-C-BFDEF-RECORD.
025200
025300     IF  WK-C-RDCL-HEAD-PRESENT = "Y"
025400          AND WK-C-RDCL-HEAD-FIELDDEF NOT = SPACES
025500         MOVE WK-C-RDCL-HEAD-FIELDDEF TO WK-C-HFDEF-STRING
025600         CALL "STCXFDEF" USING WK-C-HFDEF-RECORD
025700     ELSE
025800         MOVE -1 TO WK-N-HFDEF-POS-CARDNUMBER
025900                    WK-N-HFDEF-POS-CARDNAME
026000     END-IF.
026100 B199-PARSE-FIELDDEFS-EX.
026200     EXIT.
026300
026400*---------------------------------------------------------------*
026500*  READ AND CONSUME THE HEADER LINE - PULL CARDNUMBER/CARDNAME   *
026600*  ONLY WHEN NOT ALREADY EXPLICITLY CONFIGURED (PROFILE WINS)    *
026700*---------------------------------------------------------------*
026800 C100-READ-HEADER.
026900     PERFORM D100-READ-CSVIN THRU D199-READ-CSVIN-EX.
027000     IF  NOT WK-C-AT-EOF
027100         PERFORM F100-SPLIT-CSV-LINE THRU F199-SPLIT-CSV-LINE-EX
027200
027300         IF  WK-N-HFDEF-POS-CARDNUMBER NOT = -1
027400              AND WK-C-EXPLICIT-CARDNUM NOT = "Y"
027500             MOVE WK-N-HFDEF-POS-CARDNUMBER TO WK-N-EXTRACT-POS
027600             PERFORM G100-GET-TEXT-FIELD
027700                THRU G199-GET-TEXT-FIELD-EX
027800             MOVE WK-C-FIELD-TEXT TO WK-C-RDCL-CARDNUMBER
027900         END-IF
028000
028100         IF  WK-N-HFDEF-POS-CARDNAME NOT = -1
028200              AND WK-C-EXPLICIT-CARDNAME NOT = "Y"
028300             MOVE WK-N-HFDEF-POS-CARDNAME TO WK-N-EXTRACT-POS
028400             PERFORM G100-GET-TEXT-FIELD
028500                THRU G199-GET-TEXT-FIELD-EX
028600             MOVE WK-C-FIELD-TEXT TO WK-C-RDCL-CARDNAME
028700         END-IF
028800     END-IF.
028900 C199-READ-HEADER-EX.
029000     EXIT.
029100
029200*---------------------------------------------------------------*
029300 D100-READ-CSVIN.
029400*---------------------------------------------------------------*
029500     READ CSVIN.
029600     IF  WK-C-SUCCESSFUL
029700         CONTINUE
029800     ELSE
029900     IF  WK-C-END-OF-FILE
030000         MOVE "Y" TO WK-C-EOF-FLAG
030100     ELSE
030200         DISPLAY "STCRDCSV - READ FILE ERROR - CSVIN"
030300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030400         MOVE "STC0207" TO WK-C-RDCL-ERROR-CD
030500         GO TO Y900-ABNORMAL-TERMINATION
030600     END-IF
030700     END-IF.
030800 D199-READ-CSVIN-EX.
030900     EXIT.
031000
031100*---------------------------------------------------------------*
031200*  ONE DETAIL RECORD - PARSE, APPLY RULES, JOURNAL, READ NEXT    *
031300*---------------------------------------------------------------*
031400 E100-PROCESS-DETAIL.
031500     MOVE "N" TO WK-C-SKIP-RECORD.
031600     PERFORM F100-SPLIT-CSV-LINE THRU F199-SPLIT-CSV-LINE-EX.
031700     PERFORM H100-PARSE-DATE-FIELD THRU H199-PARSE-DATE-FIELD-EX.
031800     PERFORM H200-COMPUTE-AMOUNT   THRU H299-COMPUTE-AMOUNT-EX.
031900     PERFORM H300-CHECK-FILTER     THRU H399-CHECK-FILTER-EX.
032000
032100     IF  WK-C-SKIP-RECORD NOT = "Y"
032200         PERFORM H400-BUILD-MEMO THRU H499-BUILD-MEMO-EX
032300         PERFORM H500-APPEND-JOURNAL THRU H599-APPEND-JOURNAL-EX
032400     END-IF.
032500
032600     ADD 1 TO WK-N-REC-INDEX.
032700     PERFORM D100-READ-CSVIN THRU D199-READ-CSVIN-EX.
032800 E199-PROCESS-DETAIL-EX.
032900     EXIT.
033000
033100*---------------------------------------------------------------*
033200*  SPLIT THE CURRENT PHYSICAL RECORD ON COMMAS                   *
033300*---------------------------------------------------------------*
033400 F100-SPLIT-CSV-LINE.
033500     MOVE SPACES TO WK-C-CSV-TOKEN-TABLE.
033600     MOVE ZERO   TO WK-N-TOKEN-CNT.
033700     UNSTRING WK-C-CSVIN-REC DELIMITED BY ","
033800         INTO WK-C-CSV-TOKEN(01) WK-C-CSV-TOKEN(02)
033900              WK-C-CSV-TOKEN(03) WK-C-CSV-TOKEN(04)
034000              WK-C-CSV-TOKEN(05) WK-C-CSV-TOKEN(06)
034100              WK-C-CSV-TOKEN(07) WK-C-CSV-TOKEN(08)
034200              WK-C-CSV-TOKEN(09) WK-C-CSV-TOKEN(10)
034300              WK-C-CSV-TOKEN(11) WK-C-CSV-TOKEN(12)
034400              WK-C-CSV-TOKEN(13) WK-C-CSV-TOKEN(14)
034500              WK-C-CSV-TOKEN(15) WK-C-CSV-TOKEN(16)
034600              WK-C-CSV-TOKEN(17) WK-C-CSV-TOKEN(18)
034700              WK-C-CSV-TOKEN(19) WK-C-CSV-TOKEN(20)
034800              WK-C-CSV-TOKEN(21) WK-C-CSV-TOKEN(22)
034900              WK-C-CSV-TOKEN(23) WK-C-CSV-TOKEN(24)
035000              WK-C-CSV-TOKEN(25) WK-C-CSV-TOKEN(26)
035100              WK-C-CSV-TOKEN(27) WK-C-CSV-TOKEN(28)
035200              WK-C-CSV-TOKEN(29) WK-C-CSV-TOKEN(30)
035300              WK-C-CSV-TOKEN(31) WK-C-CSV-TOKEN(32)
035400              WK-C-CSV-TOKEN(33) WK-C-CSV-TOKEN(34)
035500              WK-C-CSV-TOKEN(35) WK-C-CSV-TOKEN(36)
035600              WK-C-CSV-TOKEN(37) WK-C-CSV-TOKEN(38)
035700              WK-C-CSV-TOKEN(39) WK-C-CSV-TOKEN(40)
035800         TALLYING IN WK-N-TOKEN-CNT.
035900 F199-SPLIT-CSV-LINE-EX.
036000     EXIT.
036100
036200*---------------------------------------------------------------*
036300*  GENERIC POSITION-TO-TEXT LOOKUP - WK-N-EXTRACT-POS IS 0-BASED *
036400*  OR -1 IF THE FIELD IS NOT PRESENT ON THIS ISSUER'S LAYOUT     *
036500*---------------------------------------------------------------*
036600 G100-GET-TEXT-FIELD.
036700     MOVE SPACES TO WK-C-FIELD-TEXT.
036800     IF  WK-N-EXTRACT-POS NOT = -1
036900         COMPUTE WK-N-TOKEN-SUB = WK-N-EXTRACT-POS + 1
037000         IF  WK-N-TOKEN-SUB <= WK-N-TOKEN-CNT
037100             MOVE WK-C-CSV-TOKEN(WK-N-TOKEN-SUB)
037200                                    TO WK-C-FIELD-TEXT
037300         END-IF
037400     END-IF.
037500 G199-GET-TEXT-FIELD-EX.
037600     EXIT.
037700
037800*---------------------------------------------------------------*
037900*  GENERIC POSITION-TO-NUMERIC LOOKUP - STRIPS THOUSANDS COMMAS, *
038000*  BLANK OR ABSENT FIELD YIELDS ZERO                             *
038100*---------------------------------------------------------------*
038200 G200-GET-NUMERIC-FIELD.
038300     MOVE ZERO TO WK-N-EXTRACT-VALUE.
038400     IF  WK-N-EXTRACT-POS NOT = -1
038500         PERFORM G100-GET-TEXT-FIELD THRU G199-GET-TEXT-FIELD-EX
038600         MOVE WK-C-FIELD-TEXT TO WK-C-NUM-RAW
038700         PERFORM H600-STRIP-COMMAS THRU H699-STRIP-COMMAS-EX
038800         IF  WK-C-NUM-CLEAN NOT = SPACES
038900             MOVE "000000000" TO WK-C-NUM-EDIT-BUF
039000             PERFORM I100-LOAD-EDIT-BUF
039100                THRU I199-LOAD-EDIT-BUF-EX
039200             MOVE WK-N-NUM-EDIT-R TO WK-N-EXTRACT-VALUE
039300         END-IF
039400     END-IF.
039500 G299-GET-NUMERIC-FIELD-EX.
039600     EXIT.
039700
039800*---------------------------------------------------------------*
039900*  PARSE THE DATE FIELD - INVALID DATES INHERIT THE PREVIOUS      *
040000*  ACCEPTED TRANSACTION'S DATE, SEEDED AT 2000-01-01              *
040100*---------------------------------------------------------------*
040200 H100-PARSE-DATE-FIELD.
040300     MOVE SPACES TO WK-C-PDAT-STRING.
040400     IF  WK-N-BFDEF-POS-DATE NOT = -1
040500         MOVE WK-N-BFDEF-POS-DATE TO WK-N-EXTRACT-POS
040600         PERFORM G100-GET-TEXT-FIELD THRU G199-GET-TEXT-FIELD-EX
040700         MOVE WK-C-FIELD-TEXT TO WK-C-PDAT-STRING
040800     END-IF.
040900
041000     MOVE "N" TO WK-C-PDAT-VALID.
041100     CALL "STCXDATE" USING WK-C-PDAT-RECORD.
041200
041300     IF  WK-C-PDAT-IS-VALID
041400         MOVE WK-N-PDAT-YYYYMMDD TO WK-N-TRN-DATE-CANDIDATE
041500         MOVE WK-N-PDAT-YYYYMMDD TO WK-N-PREV-DATE
041600     ELSE
041700         MOVE WK-N-PREV-DATE TO WK-N-TRN-DATE-CANDIDATE
041800     END-IF.
041900 H199-PARSE-DATE-FIELD-EX.
042000     EXIT.
042100
042200*---------------------------------------------------------------*
042300*  AMOUNT SIGN RULES - BANK: (+AMOUNT) - (-AMOUNT); CREDIT       *
042400*  (DEFAULT): NEGATED AMOUNT; COMMISSION FALLBACK WHEN THE       *
042500*  COMPUTED RESULT IS EXACTLY ZERO                               *
042600*---------------------------------------------------------------*
042700 H200-COMPUTE-AMOUNT.
042800     MOVE ZERO TO WK-N-AMT-BASE   WK-N-AMT-PLUS
042900                  WK-N-AMT-MINUS  WK-N-AMT-COMMISSION
043000                  WK-N-AMT-RESULT.
043100
043200     MOVE WK-N-BFDEF-POS-AMOUNT TO WK-N-EXTRACT-POS.
043300     PERFORM G200-GET-NUMERIC-FIELD THRU G299-GET-NUMERIC-FIELD-EX.
043400     MOVE WK-N-EXTRACT-VALUE TO WK-N-AMT-BASE.
043500
043600     MOVE WK-N-BFDEF-POS-PLUSAMT TO WK-N-EXTRACT-POS.
043700     PERFORM G200-GET-NUMERIC-FIELD THRU G299-GET-NUMERIC-FIELD-EX.
043800     MOVE WK-N-EXTRACT-VALUE TO WK-N-AMT-PLUS.
043900
044000     MOVE WK-N-BFDEF-POS-MINUSAMT TO WK-N-EXTRACT-POS.
044100     PERFORM G200-GET-NUMERIC-FIELD THRU G299-GET-NUMERIC-FIELD-EX.
044200     MOVE WK-N-EXTRACT-VALUE TO WK-N-AMT-MINUS.
044300
044400     MOVE WK-N-BFDEF-POS-COMMISSION TO WK-N-EXTRACT-POS.
044500     PERFORM G200-GET-NUMERIC-FIELD THRU G299-GET-NUMERIC-FIELD-EX.
044600     MOVE WK-N-EXTRACT-VALUE TO WK-N-AMT-COMMISSION.
044700
044800     IF  WK-C-RDCL-TYPE-CD = "B"
044900         COMPUTE WK-N-AMT-RESULT = WK-N-AMT-PLUS - WK-N-AMT-MINUS
045000     ELSE
045100         COMPUTE WK-N-AMT-RESULT = ZERO - WK-N-AMT-BASE
045200     END-IF.
045300
045400     IF  WK-C-COMMISSION-DEFINED = "Y" AND WK-N-AMT-RESULT = ZERO
045500         COMPUTE WK-N-AMT-RESULT = ZERO - WK-N-AMT-COMMISSION
045600     END-IF.
045700 H299-COMPUTE-AMOUNT-EX.
045800     EXIT.
045900
046000*---------------------------------------------------------------*
046100*  ONLY WHEN A COMMISSION FIELD IS DEFINED: DROP RECORDS WHOSE    *
046200*  DESCRIPTION IS BLANK OR OPENS WITH THE REFERENCE MARK - THESE  *
046300*  ARE INFORMATIONAL INSTALLMENT-BREAKDOWN SUB-LINES              *
046400*---------------------------------------------------------------*
046500 H300-CHECK-FILTER.
046600     MOVE "N" TO WK-C-SKIP-RECORD.
046700     IF  WK-C-COMMISSION-DEFINED = "Y"
046800         MOVE WK-N-BFDEF-POS-DESC TO WK-N-EXTRACT-POS
046900         PERFORM G100-GET-TEXT-FIELD THRU G199-GET-TEXT-FIELD-EX
047000         IF  WK-C-FIELD-TEXT = SPACES
047100              OR WK-C-FIELD-TEXT(1:3) = WK-C-REFMARK
047200             MOVE "Y" TO WK-C-SKIP-RECORD
047300         END-IF
047400     END-IF.
047500 H399-CHECK-FILTER-EX.
047600     EXIT.
047700
047800*---------------------------------------------------------------*
047900*  BUILD THE MEMO - SINGLE POSITION AS-IS, MULTIPLE POSITIONS     *
048000*  JOINED WITH COMMAS, NONE LEAVES IT BLANK                       *
048100*---------------------------------------------------------------*
048200 H400-BUILD-MEMO.
048300     MOVE SPACES TO WK-C-MEMO-BUILD.
048400     MOVE 1      TO WK-N-MEMO-PTR.
048500     IF  WK-N-BFDEF-MEMO-CNT > 0
048600         PERFORM H450-APPEND-MEMO-PIECE
048700            THRU H459-APPEND-MEMO-PIECE-EX
048800             VARYING WK-N-MEMO-SUB FROM 1 BY 1
048900             UNTIL WK-N-MEMO-SUB > WK-N-BFDEF-MEMO-CNT
049000     END-IF.
049100 H499-BUILD-MEMO-EX.
049200     EXIT.
049300
049400 H450-APPEND-MEMO-PIECE.
049500     MOVE WK-N-BFDEF-MEMO-POS(WK-N-MEMO-SUB) TO WK-N-EXTRACT-POS.
049600     PERFORM G100-GET-TEXT-FIELD THRU G199-GET-TEXT-FIELD-EX.
049700     MOVE WK-C-FIELD-TEXT TO WK-C-SCAN-BUF.
049800     PERFORM I200-FIND-SCAN-LEN THRU I299-FIND-SCAN-LEN-EX.
049900
050000     IF  WK-N-MEMO-SUB > 1
050100         STRING "," DELIMITED BY SIZE
050200             INTO WK-C-MEMO-BUILD WITH POINTER WK-N-MEMO-PTR
050300     END-IF.
050400
050500     IF  WK-N-SCAN-LEN > 0
050600         STRING WK-C-SCAN-BUF(1:WK-N-SCAN-LEN) DELIMITED BY SIZE
050700             INTO WK-C-MEMO-BUILD WITH POINTER WK-N-MEMO-PTR
050800     END-IF.
050900 H459-APPEND-MEMO-PIECE-EX.
051000     EXIT.
051100
051200*---------------------------------------------------------------*
051300*  APPEND THE FINISHED ENTRY TO THE JOURNAL TABLE - FITID IS      *
051400*  THE RAW RECORD INDEX, COUNTED OVER SKIPPED RECORDS TOO         *
051500*---------------------------------------------------------------*
051600 H500-APPEND-JOURNAL.
051700     ADD 1 TO WK-N-JRNL-COUNT.
051800     SET WK-X-JRNL-IDX TO WK-N-JRNL-COUNT.
051900
052000     MOVE WK-N-TRN-DATE-CANDIDATE TO TRN-DATE(WK-X-JRNL-IDX).
052100
052200     MOVE WK-N-BFDEF-POS-DESC TO WK-N-EXTRACT-POS.
052300     PERFORM G100-GET-TEXT-FIELD THRU G199-GET-TEXT-FIELD-EX.
052400     MOVE WK-C-FIELD-TEXT TO TRN-DESC(WK-X-JRNL-IDX).
052500
052600     MOVE WK-N-AMT-RESULT   TO TRN-AMOUNT(WK-X-JRNL-IDX).
052700     MOVE WK-C-MEMO-BUILD   TO TRN-MEMO(WK-X-JRNL-IDX).
052800     MOVE WK-N-REC-INDEX    TO TRN-FITID(WK-X-JRNL-IDX).
052900 H599-APPEND-JOURNAL-EX.
053000     EXIT.
053100
053200*---------------------------------------------------------------*
053300*  STRIP THOUSANDS-SEPARATOR COMMAS AND BLANKS OUT OF A NUMERIC   *
053400*  TOKEN, LEFT-JUSTIFYING WHAT REMAINS INTO WK-C-NUM-CLEAN        *
053500*---------------------------------------------------------------*
053600 H600-STRIP-COMMAS.
053700     MOVE SPACES TO WK-C-NUM-CLEAN.
053800     MOVE ZERO   TO WK-N-SCAN-LEN.
053900     PERFORM H650-STRIP-ONE-CHAR THRU H659-STRIP-ONE-CHAR-EX
054000         VARYING WK-N-SUB FROM 1 BY 1 UNTIL WK-N-SUB > 20.
054100 H699-STRIP-COMMAS-EX.
054200     EXIT.
054300
054400 H650-STRIP-ONE-CHAR.
054500     IF  WK-C-NUM-CHAR(WK-N-SUB) NOT = ","
054600          AND WK-C-NUM-CHAR(WK-N-SUB) NOT = SPACE
054700         ADD 1 TO WK-N-SCAN-LEN
054800         MOVE WK-C-NUM-CHAR(WK-N-SUB)
054900                       TO WK-C-NUM-CLEAN(WK-N-SCAN-LEN:1)
055000     END-IF.
055100 H659-STRIP-ONE-CHAR-EX.
055200     EXIT.
055300
055400*---------------------------------------------------------------*
055500*  RIGHT-JUSTIFY THE CLEANED DIGITS INTO THE NUMERIC-EDIT BUFFER  *
055600*---------------------------------------------------------------*
055700 I100-LOAD-EDIT-BUF.
055800     IF  WK-N-SCAN-LEN > 0 AND WK-N-SCAN-LEN <= 9
055900         COMPUTE WK-N-SUB = 10 - WK-N-SCAN-LEN
056000         MOVE WK-C-NUM-CLEAN(1:WK-N-SCAN-LEN)
056100                 TO WK-C-NUM-EDIT-BUF(WK-N-SUB:WK-N-SCAN-LEN)
056200     END-IF.
056300 I199-LOAD-EDIT-BUF-EX.
056400     EXIT.
056500
056600*---------------------------------------------------------------*
056700*  FIND THE LENGTH OF WK-C-SCAN-BUF IGNORING TRAILING BLANKS      *
056800*---------------------------------------------------------------*
056900 I200-FIND-SCAN-LEN.
057000     MOVE "N" TO WK-C-FOUND-NONBLANK.
057100     PERFORM I250-CHECK-TRAIL-CHAR THRU I259-CHECK-TRAIL-CHAR-EX
057200         VARYING WK-N-SUB FROM 60 BY -1
057300         UNTIL WK-N-SUB < 1 OR WK-C-FOUND-NONBLANK = "Y".
057400     MOVE WK-N-SUB TO WK-N-SCAN-LEN.
057500 I299-FIND-SCAN-LEN-EX.
057600     EXIT.
057700
057800 I250-CHECK-TRAIL-CHAR.
057900     IF  WK-C-SCAN-CHAR(WK-N-SUB) NOT = SPACE
058000         MOVE "Y" TO WK-C-FOUND-NONBLANK
058100     END-IF.
058200 I259-CHECK-TRAIL-CHAR-EX.
058300     EXIT.
058400
058500 Y900-ABNORMAL-TERMINATION.
058600     PERFORM Z000-END-PROGRAM-ROUTINE
058700        THRU Z099-END-PROGRAM-ROUTINE-EX.
058800     EXIT PROGRAM.
058900
059000*---------------------------------------------------------------*
059100 Z000-END-PROGRAM-ROUTINE.
059200*---------------------------------------------------------------*
059300     CLOSE   CSVIN.
059400     IF      NOT WK-C-SUCCESSFUL
059500             DISPLAY "STCRDCSV - CLOSE FILE ERROR - CSVIN"
059600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
059700     END-IF.
059800
059900*---------------------------------------------------------------*
060000 Z099-END-PROGRAM-ROUTINE-EX.
060100*---------------------------------------------------------------*
060200     EXIT.
060300
060400******************************************************************
060500************** END OF PROGRAM SOURCE -  STCRDCSV ***************
060600******************************************************************
