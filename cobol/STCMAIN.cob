000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      STCMAIN IS INITIAL.
000500 AUTHOR.          R H TAY.
000600 INSTALLATION.    STC - STATEMENT CONVERSION SUBSYSTEM.
000700 DATE-WRITTEN.    21 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.        NONE.
001000*
001100*DESCRIPTION :  THIS IS THE STANDALONE BATCH DRIVER FOR THE
001200*               STATEMENT CONVERSION SUBSYSTEM. ONE RUN CONVERTS
001300*               ONE CARD ISSUER'S STATEMENT FILE (DDNAME CSVIN)
001400*               TO ONE OFX FILE (DDNAME OFXOUT), READING ITS
001500*               RUN PARAMETERS FROM DDNAME STCPARM (ISSUER CODE
001600*               AND OPTIONAL TIMEZONE OVERRIDE) AND ITS ISSUER
001700*               PROFILE FROM THE ISSPRF MASTER.  JCL LOOPS THE
001800*               JOB STEP FOR MULTI-FILE WORKLISTS.
001900*
002000*---------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* 21/03/1994 RHT STC0001 - INITIAL VERSION.
002400*---------------------------------------------------------------*
002500* 04/09/1996 RHT STC0009 - CARD NUMBER/NAME PRECEDENCE (PROFILE
002600*                          OVER CSV HEADER) NOW RESOLVED INSIDE
002700*                          STCRDCSV, DRIVER JUST PASSES BOTH.
002800*---------------------------------------------------------------*
002900* 18/03/1997 RHT STC0012 - ADDED CONDITIONAL CALL TO STCBTMPP
003000*                          FOR THE BTMUCC ISSUER'S MANGLED
003100*                          EXTRACT FILES.
003200*---------------------------------------------------------------*
003300* 09/11/1998 KBL STC0014 - Y2K REVIEW - RUN-DATE WINDOWING
003400*                          PARAGRAPH ADDED, NO OTHER 2-DIGIT
003500*                          YEAR FIELDS FOUND.
003600*---------------------------------------------------------------*
003700* 14/02/2004 PVN STC0049 - STCPARM CARD WIDENED TO CARRY THE
003800*                          "UPPER" OPTION FLAG FOR STCWROFX.
003900*---------------------------------------------------------------*
004000* 26/04/2004 PVN STC0055 - STCPARM CARD WIDENED AGAIN TO CARRY
004100*                          THE INPUT FILE NAME (CSVIN ITSELF IS
004200*                          DD-BOUND AND CARRIES NO SUFFIX). ADDED
004300*                          A150-CHECK-CSV-SUFFIX TO REJECT THE
004400*                          RUN WHEN THE NAME DOES NOT END IN
004500*                          ".CSV" - THIS ALSO COVERS THE BTMUCC
004600*                          GATE, WHICH ONLY APPLIES TO ".CSV"
004700*                          FILES IN THE FIRST PLACE.
004800*=================================================================
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005700                       ON  STATUS IS U0-ON
005800                       OFF STATUS IS U0-OFF.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT STCPARM ASSIGN TO STCPARM
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS WK-C-FILE-STATUS.
006500
006600 EJECT
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100**************
007200*  RUN PARAMETER CARD - ONE RECORD, ISSUER CODE PLUS AN OPTIONAL *
007300*  TIMEZONE OVERRIDE, UPPERCASE-DESCRIPTION FLAG AND THE INPUT   *
007400*  FILE NAME AS KNOWN TO THE OS (CSVIN ITSELF IS DD-BOUND AND    *
007500*  CARRIES NO SUFFIX - THIS COPY OF THE NAME IS HOW A100 CAN     *
007600*  STILL ENFORCE THE ".CSV" SUFFIX RULE - SEE STC0055)           *
007700 FD  STCPARM
007800     LABEL RECORDS ARE OMITTED
007900     DATA RECORD IS WK-C-STCPARM-REC.
008000 01  WK-C-STCPARM-REC.
008100     05  WK-C-PARM-ISSUER-CD          PIC X(08).
008200     05  WK-C-PARM-TZ-OVERRIDE        PIC X(10).
008300     05  WK-C-PARM-UPPER-OPT          PIC X(01).
008400     05  WK-C-PARM-INPUT-FILENAME     PIC X(40).
008500     05  FILLER                       PIC X(21).
008600
008700*************************
008800 WORKING-STORAGE SECTION.
008900*************************
009000 01  FILLER                          PIC X(24)        VALUE
009100     "** PROGRAM STCMAIN **".
009200
009300 01  WK-C-COMMON.
009400     COPY STCCMWS.
009500
009600* -------------- RUN-DATE WORK AREA (Y2K WINDOWED) ---------------*
009700 01  WK-C-RUNDATE-WORK.
009800     05  WK-C-RUNDATE-RAW             PIC 9(06).
009900     05  WK-C-RUNDATE-RAW-R REDEFINES WK-C-RUNDATE-RAW.
010000         10  WK-C-RUNDATE-YY          PIC 9(02).
010100         10  WK-C-RUNDATE-MM          PIC 9(02).
010200         10  WK-C-RUNDATE-DD          PIC 9(02).
010300     05  WK-N-RUNDATE-CENTURY         PIC 9(02) COMP VALUE ZERO.
010400     05  WK-N-RUNDATE-CCYY            PIC 9(04) COMP VALUE ZERO.
010500     05  FILLER                       PIC X(01) VALUE SPACE.
010600 01  WK-C-RUNDATE-CCYY-DISPLAY REDEFINES WK-N-RUNDATE-CCYY.
010700     05  FILLER                       PIC X(02).
010800
010900* ------ WORKING-STORAGE COPY OF THE PARAMETER CARD --------------*
011000 01  WK-C-STCPARM-WORK.
011100     05  WK-C-PARMW-ISSUER-CD         PIC X(08).
011200     05  WK-C-PARMW-TZ-OVERRIDE       PIC X(10).
011300     05  WK-C-PARMW-UPPER-OPT         PIC X(01).
011400     05  WK-C-PARMW-INPUT-FILENAME    PIC X(40).
011500     05  FILLER                       PIC X(21).
011600
011700* ---- WORK AREA FOR THE ".CSV" SUFFIX SCAN (A150 BELOW) - THE ---*
011800* ---- FILE NAME IS LEFT-JUSTIFIED, BLANK-FILLED, SO THE LAST ----*
011900* ---- NON-BLANK BYTE HAS TO BE FOUND BEFORE THE SUFFIX CAN BE ---*
012000* ---- LIFTED OFF THE END OF IT -----------------------------------*
012100 01  WK-C-FNAME-WORK.
012200     05  WK-C-FNAME-BUF               PIC X(40) VALUE SPACES.
012300     05  WK-C-FNAME-SUFFIX            PIC X(04) VALUE SPACES.
012400     05  WK-C-FNAME-FOUND             PIC X(01) VALUE "N".
012500     05  WK-C-FNAME-IS-CSV            PIC X(01) VALUE "Y".
012600 01  WK-C-FNAME-BYTES REDEFINES WK-C-FNAME-BUF.
012700     05  WK-C-FNAME-BYTE OCCURS 40 TIMES
012800                                  PIC X(01).
012900
013000* ----------- LINKAGE AREAS FOR THE CALLED SUBROUTINES -----------*
013100*  EACH CALLED ROUTINE'S LINKAGE COPYBOOK IS COPIED HERE, IN THIS *
013200*  PROGRAM'S OWN WORKING-STORAGE, AND PASSED BY REFERENCE ON THE  *
013300*  CALL - THE JOURNAL TABLE (STCJRNL) IS OWNED HERE TOO SO IT     *
013400*  SURVIVES BETWEEN THE STCRDCSV AND STCWROFX CALLS               *
013500 COPY STCISSL.
013600 COPY STCTZON.
013700 COPY STCRDCL.
013800 COPY STCWRCL.
013900 COPY STCBPCL.
014000 COPY STCJRNL.
014100
014200 01  WK-C-WORK-AREA.
014300     05  WK-C-RUN-BTMUCC-PP           PIC X(01) VALUE "N".
014400         88  WK-C-IS-BTMUCC-ISSUER            VALUE "Y".
014500     05  FILLER                       PIC X(01) VALUE SPACE.
014600
014700 01  WK-N-FNAME-AREA COMP.
014800     05  WK-N-FNAME-SUB               PIC 9(02) VALUE ZERO.
014900     05  WK-N-FNAME-LEN               PIC 9(02) VALUE ZERO.
015000     05  WK-N-FNAME-SUFPOS            PIC 9(02) VALUE ZERO.
015100
015200*****************
015300 LINKAGE SECTION.
015400*****************
015500*  NONE - THIS IS THE JOB'S ENTRY PROGRAM, INVOKED BY JCL, NOT    *
015600*  CALLED BY ANOTHER COBOL PROGRAM                                *
015700 EJECT
015800***********************
015900 PROCEDURE DIVISION.
016000***********************
016100 MAIN-MODULE.
016200     PERFORM A000-MAIN-PROCESSING
016300        THRU A099-MAIN-PROCESSING-EX.
016400     GOBACK.
016500
016600*---------------------------------------------------------------*
016700 A000-MAIN-PROCESSING.
016800*---------------------------------------------------------------*
016900     ACCEPT WK-C-RUNDATE-RAW FROM DATE.
017000     IF  WK-C-RUNDATE-YY < 50
017100         MOVE 20 TO WK-N-RUNDATE-CENTURY
017200     ELSE
017300         MOVE 19 TO WK-N-RUNDATE-CENTURY
017400     END-IF.
017500     COMPUTE WK-N-RUNDATE-CCYY =
017600             WK-N-RUNDATE-CENTURY * 100 + WK-C-RUNDATE-YY.
017700
017800     PERFORM A100-RESOLVE-PARAMETERS
017900        THRU A199-RESOLVE-PARAMETERS-EX.
018000
018100     IF  WK-C-IS-BTMUCC-ISSUER
018200         PERFORM A200-RUN-BTMUCC-PREPROCESSOR
018300            THRU A299-RUN-BTMUCC-PREPROCESSOR-EX
018400     END-IF.
018500
018600     PERFORM A300-RUN-CSV-READER THRU A399-RUN-CSV-READER-EX.
018700     PERFORM A400-RUN-OFX-WRITER THRU A499-RUN-OFX-WRITER-EX.
018800 A099-MAIN-PROCESSING-EX.
018900     EXIT.
019000
019100*---------------------------------------------------------------*
019200*  RESOLVE THE EFFECTIVE CONVERSION PARAMETERS: TIMEZONE = THE   *
019300*  STCPARM OVERRIDE IF SUPPLIED, ELSE THE ISSUER PROFILE'S OWN   *
019400*  TIMEZONE (STCXISSP ALREADY DEFAULTS THAT TO JST-9); ACCOUNT   *
019500*  TYPE AND CARD NUMBER/NAME COME STRAIGHT FROM THE PROFILE      *
019600*---------------------------------------------------------------*
019700 A100-RESOLVE-PARAMETERS.
019800     MOVE SPACES TO WK-C-STCPARM-REC.
019900
020000     OPEN INPUT STCPARM.
020100     IF  NOT WK-C-SUCCESSFUL
020200         DISPLAY "STCMAIN - OPEN FILE ERROR - STCPARM"
020300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020400         GO TO Y900-ABNORMAL-TERMINATION
020500     END-IF.
020600
020700     READ STCPARM.
020800     IF  NOT WK-C-SUCCESSFUL
020900         DISPLAY "STCMAIN - READ FILE ERROR - STCPARM"
021000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021100         CLOSE STCPARM
021200         GO TO Y900-ABNORMAL-TERMINATION
021300     END-IF.
021400
021500     MOVE WK-C-STCPARM-REC TO WK-C-STCPARM-WORK.
021600     CLOSE STCPARM.
021700
021800     PERFORM A150-CHECK-CSV-SUFFIX THRU A159-CHECK-CSV-SUFFIX-EX.
021900     IF  WK-C-FNAME-IS-CSV = "N"
022000         DISPLAY "STCMAIN - INPUT FILE NAME DOES NOT END IN .CSV"
022100         DISPLAY "FILE NAME IS " WK-C-PARMW-INPUT-FILENAME
022200         GO TO Y900-ABNORMAL-TERMINATION
022300     END-IF.
022400
022500     MOVE "N" TO WK-C-RUN-BTMUCC-PP.
022600     IF  WK-C-PARMW-ISSUER-CD = "BTMUCC"
022700         MOVE "Y" TO WK-C-RUN-BTMUCC-PP
022800     END-IF.
022900
023000     MOVE SPACES TO WK-C-ISSL-OUTPUT.
023100     MOVE WK-C-PARMW-ISSUER-CD TO WK-C-ISSL-ISSUER-CD.
023200     CALL "STCXISSP" USING WK-C-ISSL-RECORD.
023300
023400     MOVE SPACES TO WK-C-TZON-OUTPUT.
023500     IF  WK-C-PARMW-TZ-OVERRIDE NOT = SPACES
023600         MOVE WK-C-PARMW-TZ-OVERRIDE TO WK-C-TZON-STRING
023700     ELSE
023800         MOVE WK-C-ISSL-TIMEZONE    TO WK-C-TZON-STRING
023900     END-IF.
024000     CALL "STCXTZON" USING WK-C-TZON-RECORD.
024100
024200     MOVE SPACES               TO WK-C-RDCL-OUTPUT.
024300     MOVE WK-C-ISSL-TYPE-CD    TO WK-C-RDCL-TYPE-CD.
024400     MOVE WK-C-ISSL-HEAD-PRESENT
024500                               TO WK-C-RDCL-HEAD-PRESENT.
024600     MOVE WK-C-ISSL-HEAD-FIELDDEF
024700                               TO WK-C-RDCL-HEAD-FIELDDEF.
024800     MOVE WK-C-ISSL-BODY-FIELDDEF
024900                               TO WK-C-RDCL-BODY-FIELDDEF.
025000     MOVE WK-C-ISSL-CARDNUMBER TO WK-C-RDCL-XPL-CARDNUMBER.
025100     MOVE WK-C-ISSL-CARDNAME   TO WK-C-RDCL-XPL-CARDNAME.
025200 A199-RESOLVE-PARAMETERS-EX.
025300     EXIT.
025400
025500*---------------------------------------------------------------*
025600*  REJECT THE RUN UNLESS THE INPUT FILE NAME ENDS IN ".CSV"      *
025700*  (CASE-INSENSITIVE) - WHEN THE JCL DOES NOT SUPPLY A NAME ON   *
025800*  THE PARAMETER CARD (OLDER STREAMS) THE CHECK IS SKIPPED AND   *
025900*  THE RUN PROCEEDS AS BEFORE                                    *
026000*---------------------------------------------------------------*
026100 A150-CHECK-CSV-SUFFIX.
026200     MOVE WK-C-PARMW-INPUT-FILENAME TO WK-C-FNAME-BUF.
026300     MOVE "Y"    TO WK-C-FNAME-IS-CSV.
026400     MOVE "N"    TO WK-C-FNAME-FOUND.
026500     MOVE ZERO   TO WK-N-FNAME-LEN.
026600
026700     PERFORM A160-SCAN-FNAME-BYTE THRU A169-SCAN-FNAME-BYTE-EX
026800        VARYING WK-N-FNAME-SUB FROM 40 BY -1
026900        UNTIL WK-N-FNAME-SUB = 0 OR WK-C-FNAME-FOUND = "Y".
027000     IF  WK-C-FNAME-FOUND = "Y"
027100         MOVE WK-N-FNAME-SUB TO WK-N-FNAME-LEN
027200     END-IF.
027300
027400     IF  WK-N-FNAME-LEN > 0
027500         IF  WK-N-FNAME-LEN < 4
027600             MOVE "N" TO WK-C-FNAME-IS-CSV
027700         ELSE
027800             COMPUTE WK-N-FNAME-SUFPOS = WK-N-FNAME-LEN - 3
027900             MOVE WK-C-FNAME-BUF(WK-N-FNAME-SUFPOS:4)
028000                                  TO WK-C-FNAME-SUFFIX
028100             INSPECT WK-C-FNAME-SUFFIX
028200                 CONVERTING "abcdefghijklmnopqrstuvwxyz"
028300                         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
028400             IF  WK-C-FNAME-SUFFIX NOT = ".CSV"
028500                 MOVE "N" TO WK-C-FNAME-IS-CSV
028600             END-IF
028700         END-IF
028800     END-IF.
028900 A159-CHECK-CSV-SUFFIX-EX.
029000     EXIT.
029100
029200*---------------------------------------------------------------*
029300 A160-SCAN-FNAME-BYTE.
029400*---------------------------------------------------------------*
029500     IF  WK-C-FNAME-BYTE(WK-N-FNAME-SUB) NOT = SPACE
029600         MOVE "Y" TO WK-C-FNAME-FOUND
029700     END-IF.
029800 A169-SCAN-FNAME-BYTE-EX.
029900     EXIT.
030000
030100*---------------------------------------------------------------*
030200*  BTMUCC'S EXTRACT NEEDS ITS GLUED FIRST LINE REPAIRED BEFORE   *
030300*  STCRDCSV EVER SEES IT                                         *
030400*---------------------------------------------------------------*
030500 A200-RUN-BTMUCC-PREPROCESSOR.
030600     MOVE SPACES TO WK-C-BTMPP-OUTPUT.
030700     CALL "STCBTMPP" USING WK-C-BTMPP-RECORD.
030800     IF  WK-C-BTMPP-ERROR-CD NOT = SPACES
030900         DISPLAY "STCMAIN - STCBTMPP RETURNED ERROR "
031000                 WK-C-BTMPP-ERROR-CD
031100         GO TO Y900-ABNORMAL-TERMINATION
031200     END-IF.
031300 A299-RUN-BTMUCC-PREPROCESSOR-EX.
031400     EXIT.
031500
031600*---------------------------------------------------------------*
031700*  READ AND JOURNAL THE STATEMENT FILE                           *
031800*---------------------------------------------------------------*
031900 A300-RUN-CSV-READER.
032000     CALL "STCRDCSV" USING WK-C-RDCL-RECORD, WK-C-JRNL-TABLE.
032100     IF  WK-C-RDCL-ERROR-CD NOT = SPACES
032200         DISPLAY "STCMAIN - STCRDCSV RETURNED ERROR "
032300                 WK-C-RDCL-ERROR-CD
032400         GO TO Y900-ABNORMAL-TERMINATION
032500     END-IF.
032600 A399-RUN-CSV-READER-EX.
032700     EXIT.
032800
032900*---------------------------------------------------------------*
033000*  WRITE THE JOURNAL OUT AS AN OFX STATEMENT                     *
033100*---------------------------------------------------------------*
033200 A400-RUN-OFX-WRITER.
033300     MOVE SPACES               TO WK-C-WRCL-OUTPUT.
033400     MOVE WK-C-RDCL-CARDNUMBER TO WK-C-WRCL-CARDNUMBER.
033500     MOVE WK-C-RDCL-CARDNAME   TO WK-C-WRCL-CARDNAME.
033600     MOVE WK-C-TZON-NAME       TO WK-C-WRCL-TZNAME.
033700     MOVE WK-N-TZON-OFFSET     TO WK-N-WRCL-TZOFFSET.
033800     MOVE WK-C-TZON-VALID      TO WK-C-WRCL-TZKNOWN.
033900     MOVE WK-C-PARMW-UPPER-OPT TO WK-C-WRCL-UPPER.
034000
034100     CALL "STCWROFX" USING WK-C-WRCL-RECORD, WK-C-JRNL-TABLE.
034200     IF  WK-C-WRCL-ERROR-CD NOT = SPACES
034300         DISPLAY "STCMAIN - STCWROFX RETURNED ERROR "
034400                 WK-C-WRCL-ERROR-CD
034500         GO TO Y900-ABNORMAL-TERMINATION
034600     END-IF.
034700 A499-RUN-OFX-WRITER-EX.
034800     EXIT.
034900
035000 Y900-ABNORMAL-TERMINATION.
035100     SET UPSI-SWITCH-0 TO ON.
035200     GOBACK.
035300
035400******************************************************************
035500*************** END OF PROGRAM SOURCE -  STCMAIN ***************
035600******************************************************************
035700
