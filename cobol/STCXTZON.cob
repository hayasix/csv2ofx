000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     STCXTZON.
000500 AUTHOR.         R H TAY.
000600 INSTALLATION.   STC - STATEMENT CONVERSION SUBSYSTEM.
000700 DATE-WRITTEN.   15 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PARSE A POSIX-STYLE
001200*               TIMEZONE STRING (NAME FOLLOWED BY A SIGNED
001300*               OFFSET WEST OF GREENWICH, E.G. JST-9, GMT+0,
001400*               PST+8) INTO AN UPCASED NAME AND THE ACTUAL UTC
001500*               OFFSET, WHICH IS THE NEGATION OF THE WEST VALUE.
001600*
001700*---------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* 15/03/1994 RHT STC0001 - INITIAL VERSION.
002100*---------------------------------------------------------------*
002200* 21/01/2000 KBL STC0021 - REJECT STRINGS WITH NO SIGN CHARACTER
002300*                          INSTEAD OF DEFAULTING THE OFFSET TO
002400*                          ZERO - MASKED A BAD PROFILE ENTRY FOR
002500*                          THREE MONTHS BEFORE THIS FIX.
002600*---------------------------------------------------------------*
002700* 05/04/2004 PVN STC0052 - BLANK TIMEZONE STRING (PROFILE ON
002800*                          FILE BUT ISSPRF-TIMEZONE NEVER SET
002900*                          UP) NOW DEFAULTS TO JST-9 HERE
003000*                          INSTEAD OF FAILING VALIDATION - SEE
003100*                          A000-PROCESS-CALLED-ROUTINE.
003200*=================================================================
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004100                       ON  STATUS IS U0-ON
004200                       OFF STATUS IS U0-OFF.
004300*
004400***************
004500 DATA DIVISION.
004600***************
004700 WORKING-STORAGE SECTION.
004800*************************
004900 01  FILLER                          PIC X(24)        VALUE
005000     "** PROGRAM STCXTZON **".
005100
005200* ------------------ PROGRAM WORKING STORAGE -------------------*
005300 01  WK-C-TZON-WORK.
005400     05  WK-C-TZON-INBUF             PIC X(10).
005500     05  WK-C-TZON-CHARS REDEFINES WK-C-TZON-INBUF.
005600         10  WK-C-TZON-CHAR OCCURS 10 TIMES
005700                                    PIC X(01).
005800
005900* SHOP STANDING DEFAULT WHEN THE CALLER PASSES A BLANK STRING    *
006000 01  WK-C-TZDFT-WORK.
006100     05  WK-C-TZDFT-BUF              PIC X(10) VALUE "JST-9".
006200
006300 01  WK-C-NAME-WORK.
006400     05  WK-C-NAME-BUF               PIC X(06) VALUE SPACES.
006500     05  FILLER                      PIC X(01) VALUE SPACE.
006600 01  WK-C-NAME-CHARS REDEFINES WK-C-NAME-WORK.
006700     05  WK-C-NAME-CHAR OCCURS 7 TIMES
006800                                    PIC X(01).
006900
007000 01  WK-C-MAG-WORK.
007100     05  WK-C-MAG-BUF                PIC X(04) VALUE SPACES.
007200     05  WK-C-MAG-EDIT REDEFINES WK-C-MAG-BUF
007300                                    PIC 9(04).
007400
007500 01  WK-C-WORK-AREA.
007600     05  WK-C-SIGN-CHAR              PIC X(01) VALUE SPACE.
007700     05  WK-C-SIGN-FOUND             PIC X(01) VALUE "N".
007800     05  FILLER                      PIC X(01) VALUE SPACE.
007900
008000 01  WK-N-WORK-AREA COMP.
008100     05  WK-N-SUB                    PIC 9(02) VALUE ZERO.
008200     05  WK-N-SIGNPOS                PIC 9(02) VALUE ZERO.
008300     05  WK-N-NAMELEN                PIC 9(02) VALUE ZERO.
008400     05  WK-N-MAGLEN                 PIC 9(02) VALUE ZERO.
008500     05  WK-N-MAGSTART               PIC 9(02) VALUE ZERO.
008600     05  WK-N-MAGNITUDE              PIC 9(04) VALUE ZERO.
008700     05  FILLER                      PIC 9(01) VALUE ZERO.
008800
008900*****************
009000 LINKAGE SECTION.
009100*****************
009200 COPY STCTZON.
009300 EJECT
009400********************************************
009500 PROCEDURE DIVISION USING WK-C-TZON-RECORD.
009600********************************************
009700 MAIN-MODULE.
009800     PERFORM A000-PROCESS-CALLED-ROUTINE
009900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010000     GOBACK.
010100
010200*---------------------------------------------------------------*
010300 A000-PROCESS-CALLED-ROUTINE.
010400*---------------------------------------------------------------*
010500     MOVE SPACES              TO  WK-C-TZON-NAME.
010600     MOVE ZERO                TO  WK-N-TZON-OFFSET.
010700     MOVE "N"                 TO  WK-C-TZON-VALID.
010800
010900     IF  WK-C-TZON-STRING = SPACES OR LOW-VALUES
011000         MOVE WK-C-TZDFT-BUF  TO  WK-C-TZON-INBUF
011100     ELSE
011200         MOVE WK-C-TZON-STRING TO WK-C-TZON-INBUF
011300     END-IF.
011400     MOVE "N"                 TO  WK-C-SIGN-FOUND.
011500     MOVE ZERO                TO  WK-N-SIGNPOS.
011600
011700     PERFORM A100-FIND-SIGN THRU A199-FIND-SIGN-EX
011800         VARYING WK-N-SUB FROM 2 BY 1
011900         UNTIL WK-N-SUB > 10 OR WK-C-SIGN-FOUND = "Y".
012000
012100     IF  WK-C-SIGN-FOUND NOT = "Y"
012200         GO TO A099-PROCESS-CALLED-ROUTINE-EX
012300     END-IF.
012400
012500     PERFORM B100-EXTRACT-NAME    THRU B199-EXTRACT-NAME-EX.
012600     PERFORM B200-EXTRACT-OFFSET  THRU B299-EXTRACT-OFFSET-EX.
012700
012800 A099-PROCESS-CALLED-ROUTINE-EX.
012900     EXIT.
013000
013100*---------------------------------------------------------------*
013200*  SCAN FROM THE SECOND CHARACTER FOR THE OFFSET SIGN            *
013300*---------------------------------------------------------------*
013400 A100-FIND-SIGN.
013500     IF  WK-C-TZON-CHAR(WK-N-SUB) = "+"
013600          OR WK-C-TZON-CHAR(WK-N-SUB) = "-"
013700         MOVE WK-C-TZON-CHAR(WK-N-SUB) TO WK-C-SIGN-CHAR
013800         MOVE WK-N-SUB                 TO WK-N-SIGNPOS
013900         MOVE "Y"                      TO WK-C-SIGN-FOUND
014000     END-IF.
014100 A199-FIND-SIGN-EX.
014200     EXIT.
014300
014400*---------------------------------------------------------------*
014500*  NAME IS EVERYTHING BEFORE THE SIGN, UPCASED                   *
014600*---------------------------------------------------------------*
014700 B100-EXTRACT-NAME.
014800     COMPUTE WK-N-NAMELEN = WK-N-SIGNPOS - 1.
014900     MOVE SPACES TO WK-C-NAME-BUF.
015000     MOVE WK-C-TZON-INBUF(1:WK-N-NAMELEN) TO WK-C-NAME-BUF.
015100     MOVE WK-C-NAME-BUF TO WK-C-TZON-NAME.
015200     INSPECT WK-C-TZON-NAME CONVERTING
015300         "abcdefghijklmnopqrstuvwxyz" TO
015400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015500 B199-EXTRACT-NAME-EX.
015600     EXIT.
015700
015800*---------------------------------------------------------------*
015900*  DIGITS RUN FROM JUST AFTER THE SIGN TO THE FIRST BLANK        *
016000*  ACTUAL UTC OFFSET IS THE NEGATION OF THE WEST-OF-GMT VALUE    *
016100*---------------------------------------------------------------*
016200 B200-EXTRACT-OFFSET.
016300     COMPUTE WK-N-MAGSTART = WK-N-SIGNPOS + 1.
016400     MOVE ZERO   TO WK-N-MAGLEN.
016500     MOVE SPACES TO WK-C-MAG-BUF.
016600
016700     PERFORM C100-COUNT-DIGITS THRU C199-COUNT-DIGITS-EX
016800         VARYING WK-N-SUB FROM WK-N-MAGSTART BY 1
016900         UNTIL WK-N-SUB > 10
017000            OR WK-C-TZON-CHAR(WK-N-SUB) = SPACE.
017100
017200     IF  WK-N-MAGLEN = ZERO
017300         GO TO B299-EXTRACT-OFFSET-EX
017400     END-IF.
017500
017600     MOVE WK-C-TZON-INBUF(WK-N-MAGSTART:WK-N-MAGLEN)
017700                              TO WK-C-MAG-BUF(5 - WK-N-MAGLEN:
017800                                                  WK-N-MAGLEN).
017900     MOVE WK-C-MAG-EDIT       TO WK-N-MAGNITUDE.
018000
018100     IF  WK-C-SIGN-CHAR = "-"
018200         COMPUTE WK-N-TZON-OFFSET = WK-N-MAGNITUDE
018300     ELSE
018400         COMPUTE WK-N-TZON-OFFSET = ZERO - WK-N-MAGNITUDE
018500     END-IF.
018600
018700     MOVE "Y" TO WK-C-TZON-VALID.
018800 B299-EXTRACT-OFFSET-EX.
018900     EXIT.
019000
019100*---------------------------------------------------------------*
019200 C100-COUNT-DIGITS.
019300*---------------------------------------------------------------*
019400     ADD 1 TO WK-N-MAGLEN.
019500 C199-COUNT-DIGITS-EX.
019600     EXIT.
019700
019800******************************************************************
019900************** END OF PROGRAM SOURCE -  STCXTZON ***************
020000******************************************************************
