000100* STCHFDF.CPYBK
000200*-----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* =================================================================
000500* 19/04/2004 PVN STC0054 - SPLIT OUT OF STCFDEF FOR THE HEADER-
000600*                          LINE FIELD-DEFINITION WORK AREA IN
000700*                          STCRDCSV - SAME LAYOUT, OWN DATA-NAMES,
000800*                          SO THE HEADER AND BODY POSITION TABLES
000900*                          CANNOT BE CONFUSED WITH ONE ANOTHER.
001000* -----------------------------------------------------------------
001100 01  WK-C-HFDEF-RECORD.
001200     05  WK-C-HFDEF-INPUT.
001300         10  WK-C-HFDEF-STRING          PIC X(200).
001400     05  WK-C-HFDEF-OUTPUT.
001500         10  WK-N-HFDEF-POS-DATE        PIC S9(03).
001600         10  WK-N-HFDEF-POS-DESC        PIC S9(03).
001700         10  WK-N-HFDEF-POS-AMOUNT      PIC S9(03).
001800         10  WK-N-HFDEF-POS-PLUSAMT     PIC S9(03).
001900         10  WK-N-HFDEF-POS-MINUSAMT    PIC S9(03).
002000         10  WK-N-HFDEF-POS-COMMISSION  PIC S9(03).
002100         10  WK-N-HFDEF-POS-CARDNUMBER  PIC S9(03).
002200         10  WK-N-HFDEF-POS-CARDNAME    PIC S9(03).
002300         10  WK-N-HFDEF-MEMO-CNT        PIC 9(02) COMP.
002400         10  WK-N-HFDEF-MEMO-POS OCCURS 10 TIMES
002500                                        PIC S9(03).
002600         10  FILLER                     PIC X(01).
