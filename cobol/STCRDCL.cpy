000100* STCRDCL.CPYBK
000200*-----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* =================================================================
000500* 15/03/1994 RHT STC0001 - INITIAL VERSION
000600* 04/09/1996 RHT STC0009 - ADDED EXPLICIT CARDNUMBER/CARDNAME
000700*                          OVERRIDE FIELDS SO THE READER CAN
000800*                          APPLY THE HEADER-VS-PROFILE PRECEDENCE
000900*                          RULE ITSELF
001000* -----------------------------------------------------------------
001100 01  WK-C-RDCL-RECORD.
001200     05  WK-C-RDCL-INPUT.
001300         10  WK-C-RDCL-TYPE-CD          PIC X(01).
001400         10  WK-C-RDCL-HEAD-PRESENT     PIC X(01).
001500         10  WK-C-RDCL-HEAD-FIELDDEF    PIC X(200).
001600         10  WK-C-RDCL-BODY-FIELDDEF    PIC X(200).
001700         10  WK-C-RDCL-XPL-CARDNUMBER   PIC X(20).
001800         10  WK-C-RDCL-XPL-CARDNAME     PIC X(40).
001900     05  WK-C-RDCL-OUTPUT.
002000         10  WK-C-RDCL-CARDNUMBER       PIC X(20).
002100         10  WK-C-RDCL-CARDNAME         PIC X(40).
002200         10  WK-C-RDCL-ERROR-CD         PIC X(07).
002300         10  FILLER                     PIC X(01).
