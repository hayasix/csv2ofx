000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     STCXISSP.
000500 AUTHOR.         R H TAY.
000600 INSTALLATION.   STC - STATEMENT CONVERSION SUBSYSTEM.
000700 DATE-WRITTEN.   15 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE OBTAINS THE ISSUER PROFILE RECORD
001200*               KEYED ON ISSUER CODE FROM THE ISSPRF MASTER, AND
001300*               RETURNS THE ACCOUNT TYPE, CARD-IDENTIFICATION
001400*               OVERRIDES, TIMEZONE STRING AND FIELD-DEFINITION
001500*               STRINGS THE CALLER NEEDS TO DRIVE THE READER AND
001600*               WRITER SUBROUTINES.
001700*
001800*---------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* 15/03/1994 RHT STC0001 - INITIAL VERSION.
002200*---------------------------------------------------------------*
002300* 09/11/1998 KBL STC0014 - Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON
002400*                          ISSPRF, NO CHANGE REQUIRED.
002500*---------------------------------------------------------------*
002600* 18/02/2003 PVN STC0041 - PASS THROUGH WIDENED HEAD/BODY FIELD-
002700*                          DEF STRINGS UNCHANGED (SEE ISSPRF
002800*                          CPYBK HISTORY).
002900*=================================================================
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
003800                       ON  STATUS IS U0-ON
003900                       OFF STATUS IS U0-OFF.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ISSPRF ASSIGN TO DATABASE-ISSPRF
004400            ORGANIZATION      IS INDEXED
004500            ACCESS MODE       IS RANDOM
004600            RECORD KEY        IS ISSPRF-ISSUER-CD
004700            FILE STATUS       IS WK-C-FILE-STATUS.
004800
004900 EJECT
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500 FD  ISSPRF
005600     LABEL RECORDS ARE OMITTED
005700     DATA RECORD IS ISSPRF-REC.
005800 01  ISSPRF-REC.
005900     COPY STCISSP.
006000
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(24)        VALUE
006500     "** PROGRAM STCXISSP **".
006600
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800 01  WK-C-COMMON.
006900     COPY STCCMWS.
007000
007100 01  WK-C-ISSP-WORK.
007200     05  WK-C-ISSP-DEFAULT-CD        PIC X(01) VALUE "C".
007300     05  FILLER                      PIC X(01) VALUE SPACE.
007400 01  WK-C-ISSP-DEFAULT-R REDEFINES WK-C-ISSP-WORK.
007500     05  WK-C-ISSP-DEFAULT-BYTE OCCURS 2 TIMES
007600                                  PIC X(01).
007700
007800 01  WK-C-TZDFT-WORK.
007900     05  WK-C-TZDFT-BUF              PIC X(10) VALUE "JST-9".
008000 01  WK-C-TZDFT-R REDEFINES WK-C-TZDFT-WORK.
008100     05  WK-C-TZDFT-CHAR OCCURS 10 TIMES
008200                                  PIC X(01).
008300
008400 01  WK-N-WORK-AREA COMP.
008500     05  WK-N-SUB                    PIC 9(02) VALUE ZERO.
008600     05  FILLER                      PIC 9(01) VALUE ZERO.
008700 01  WK-C-WORK-AREA-DISPLAY REDEFINES WK-N-WORK-AREA.
008800     05  FILLER                      PIC X(03).
008900
009000*****************
009100 LINKAGE SECTION.
009200*****************
009300 COPY STCISSL.
009400 EJECT
009500**************************************
009600 PROCEDURE DIVISION USING WK-C-ISSL-RECORD.
009700**************************************
009800 MAIN-MODULE.
009900     PERFORM A000-MAIN-PROCESSING
010000        THRU A099-MAIN-PROCESSING-EX.
010100     PERFORM Z000-END-PROGRAM-ROUTINE
010200        THRU Z099-END-PROGRAM-ROUTINE-EX.
010300     GOBACK.
010400
010500*---------------------------------------------------------------*
010600 A000-MAIN-PROCESSING.
010700*---------------------------------------------------------------*
010800     OPEN    INPUT ISSPRF.
010900     IF      NOT WK-C-SUCCESSFUL
011000             DISPLAY "STCXISSP - OPEN FILE ERROR - ISSPRF"
011100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011200             GO TO Y900-ABNORMAL-TERMINATION
011300     END-IF.
011400
011500     MOVE    SPACES               TO WK-C-ISSL-OUTPUT.
011600     MOVE    WK-C-ISSL-ISSUER-CD  TO ISSPRF-ISSUER-CD.
011700
011800     READ    ISSPRF KEY IS ISSPRF-ISSUER-CD.
011900     IF      WK-C-SUCCESSFUL
012000             GO TO A080-MOVE-DATA
012100     END-IF.
012200
012300     IF      WK-C-RECORD-NOT-FOUND
012400             MOVE "STC0245"       TO WK-C-ISSL-ERROR-CD
012500             PERFORM A090-DEFAULT-PROFILE
012600                THRU A099-MAIN-PROCESSING-EX
012700     ELSE
012800             MOVE "STC0206"       TO WK-C-ISSL-ERROR-CD
012900     END-IF.
013000
013100     GO TO A099-MAIN-PROCESSING-EX.
013200
013300*---------------------------------------------------------------*
013400* MOVE THE PROFILE FIELDS ACROSS TO THE CALLER'S RECORD          *
013500*---------------------------------------------------------------*
013600 A080-MOVE-DATA.
013700     MOVE    ISSPRF-TYPE-CD         TO WK-C-ISSL-TYPE-CD.
013800     MOVE    ISSPRF-CARDNUMBER      TO WK-C-ISSL-CARDNUMBER.
013900     MOVE    ISSPRF-CARDNAME        TO WK-C-ISSL-CARDNAME.
014000     MOVE    ISSPRF-ENCODING        TO WK-C-ISSL-ENCODING.
014100     MOVE    ISSPRF-TIMEZONE        TO WK-C-ISSL-TIMEZONE.
014200     MOVE    ISSPRF-HEAD-PRESENT    TO WK-C-ISSL-HEAD-PRESENT.
014300     MOVE    ISSPRF-HEAD-FIELDDEF   TO WK-C-ISSL-HEAD-FIELDDEF.
014400     MOVE    ISSPRF-BODY-FIELDDEF   TO WK-C-ISSL-BODY-FIELDDEF.
014500     GO TO A099-MAIN-PROCESSING-EX.
014600
014700*---------------------------------------------------------------*
014800* NO PROFILE ON FILE FOR THIS ISSUER CODE - RETURN THE SHOP'S    *
014900* STANDING DEFAULTS (CREDIT-TYPE ACCOUNT, JST-9, NO HEADER)      *
015000*---------------------------------------------------------------*
015100 A090-DEFAULT-PROFILE.
015200     MOVE    WK-C-ISSP-DEFAULT-CD   TO WK-C-ISSL-TYPE-CD.
015300     MOVE    SPACES                 TO WK-C-ISSL-CARDNUMBER
015400                                        WK-C-ISSL-CARDNAME
015500                                        WK-C-ISSL-ENCODING.
015600     MOVE    WK-C-TZDFT-BUF         TO WK-C-ISSL-TIMEZONE.
015700     MOVE    "N"                    TO WK-C-ISSL-HEAD-PRESENT.
015800     MOVE    SPACES                 TO WK-C-ISSL-HEAD-FIELDDEF.
015900     MOVE    "date,description,amount"
016000                                    TO WK-C-ISSL-BODY-FIELDDEF.
016100
016200 A099-MAIN-PROCESSING-EX.
016300     EXIT.
016400
016500 Y900-ABNORMAL-TERMINATION.
016600     PERFORM Z000-END-PROGRAM-ROUTINE
016700        THRU Z099-END-PROGRAM-ROUTINE-EX.
016800     EXIT PROGRAM.
016900
017000*---------------------------------------------------------------*
017100 Z000-END-PROGRAM-ROUTINE.
017200*---------------------------------------------------------------*
017300     CLOSE   ISSPRF.
017400     IF      NOT WK-C-SUCCESSFUL
017500             DISPLAY "STCXISSP - CLOSE FILE ERROR - ISSPRF"
017600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017700     END-IF.
017800
017900 Z099-END-PROGRAM-ROUTINE-EX.
018000     EXIT.
018100
018200******************************************************************
018300*************** END OF PROGRAM SOURCE -  STCXISSP ***************
018400******************************************************************
