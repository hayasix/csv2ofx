000100* STCDATE.CPYBK
000200*-----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* =================================================================
000500* 15/03/1994 RHT STC0001 - INITIAL VERSION
000600* -----------------------------------------------------------------
000700 01  WK-C-PDAT-RECORD.
000800     05  WK-C-PDAT-INPUT.
000900         10  WK-C-PDAT-STRING          PIC X(10).
001000     05  WK-C-PDAT-OUTPUT.
001100         10  WK-N-PDAT-YYYYMMDD        PIC 9(08).
001200         10  WK-C-PDAT-VALID           PIC X(01).
001300             88  WK-C-PDAT-IS-VALID            VALUE "Y".
001400         10  FILLER                    PIC X(01).
