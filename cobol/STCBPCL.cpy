000100* STCBPCL.CPYBK
000200*-----------------------------------------------------------------
000300* LINKAGE RECORD FOR THE BTMUCC PREPROCESSOR CALL. CSVRAW/CSVORIG/
000400* CSVIN ARE ALL RESOLVED THROUGH JCL DD/OVRDBF BINDING, NOT PASSED
000500* AS PARAMETERS, SO ALL THIS CARRIES BACK IS THE ERROR CODE.
000600*-----------------------------------------------------------------
000700* 18/03/1994 RHT STC0001 - INITIAL VERSION
000800* -----------------------------------------------------------------
000900 01  WK-C-BTMPP-RECORD.
001000     05  WK-C-BTMPP-OUTPUT.
001100         10  WK-C-BTMPP-ERROR-CD     PIC X(07).
001200         10  FILLER                  PIC X(01).
