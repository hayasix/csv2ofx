000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     STCXDATE.
000500 AUTHOR.         R H TAY.
000600 INSTALLATION.   STC - STATEMENT CONVERSION SUBSYSTEM.
000700 DATE-WRITTEN.   15 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE AND CONVERT
001200*               A TRANSACTION DATE FIELD TAKEN FROM A CARD-ISSUER
001300*               STATEMENT FILE. ACCEPTS YYYY/MM/DD, YYYY-MM-DD
001400*               OR YYYYMMDD AND RETURNS A CANONICAL YYYYMMDD
001500*               NUMERIC VALUE PLUS A VALID/INVALID FLAG. THE
001600*               CALLER (STCRDCSV) SUPPLIES THE PREVIOUS-DATE
001700*               FALLBACK WHEN THIS ROUTINE REPORTS INVALID.
001800*
001900*---------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* 15/03/1994 RHT STC0001 - INITIAL VERSION.
002300*---------------------------------------------------------------*
002400* 12/07/1995 RHT STC0006 - CORRECTED FEBRUARY LEAP-YEAR TABLE
002500*                          LOOKUP - 29 FEB WAS BEING REJECTED ON
002600*                          CENTURY YEARS DIVISIBLE BY 400.
002700*---------------------------------------------------------------*
002800* 09/11/1998 KBL STC0014 - Y2K REVIEW - CONFIRMED ALL YEAR
002900*                          FIELDS HERE ARE FULL 4-DIGIT CCYY,
003000*                          NO WINDOWING LOGIC REQUIRED.
003100*---------------------------------------------------------------*
003200* 03/05/2004 PVN STC0044 - HYPHEN-DELIMITED FORMAT (YYYY-MM-DD)
003300*                          ADDED FOR THE NEW OVERSEAS-ISSUED
003400*                          CARD FEEDS.
003500*=================================================================
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004400                       ON  STATUS IS U0-ON
004500                       OFF STATUS IS U0-OFF.
004600*
004700***************
004800 DATA DIVISION.
004900***************
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                          PIC X(24)        VALUE
005300     "** PROGRAM STCXDATE **".
005400
005500* ------------------ PROGRAM WORKING STORAGE -------------------*
005600 01  WK-C-DATE-WORK.
005700     05  WK-C-DATE-RAW               PIC X(10).
005800     05  WK-C-DATE-SLASH REDEFINES WK-C-DATE-RAW.
005900         10  WK-C-DS-CCYY            PIC 9(04).
006000         10  WK-C-DS-DELIM1          PIC X(01).
006100         10  WK-C-DS-MM              PIC 9(02).
006200         10  WK-C-DS-DELIM2          PIC X(01).
006300         10  WK-C-DS-DD              PIC 9(02).
006400     05  WK-C-DATE-COMPACT REDEFINES WK-C-DATE-RAW.
006500         10  WK-C-DC-CCYY            PIC 9(04).
006600         10  WK-C-DC-MM              PIC 9(02).
006700         10  WK-C-DC-DD              PIC 9(02).
006800         10  FILLER                  PIC X(02).
006900
007000 01  WK-N-DATE-BUILD                 PIC 9(08) VALUE ZEROES.
007100 01  WK-N-DATE-YMD REDEFINES WK-N-DATE-BUILD.
007200     05  WK-N-BUILD-CCYY             PIC 9(04).
007300     05  WK-N-BUILD-MM               PIC 9(02).
007400     05  WK-N-BUILD-DD               PIC 9(02).
007500
007600 01  WK-C-WORK-AREA.
007700     05  WK-C-FORMAT-FOUND           PIC X(01) VALUE "N".
007800     05  WK-C-NUMERIC-OKAY           PIC X(01) VALUE "N".
007900     05  WK-C-CALENDAR-OKAY          PIC X(01) VALUE "N".
008000     05  WK-C-LEAP-YEAR              PIC X(01) VALUE "N".
008100     05  FILLER                      PIC X(01) VALUE SPACE.
008200
008300 01  WK-N-WORK-AREA COMP.
008400     05  WK-N-SUB                    PIC 9(02) VALUE ZERO.
008500     05  WK-N-MAX-DAY                PIC 9(02) VALUE ZERO.
008600     05  WK-N-DUMMY                  PIC 9(04) VALUE ZERO.
008700     05  WK-N-REM4                   PIC 9(02) VALUE ZERO.
008800     05  WK-N-REM100                 PIC 9(02) VALUE ZERO.
008900     05  WK-N-REM400                 PIC 9(03) VALUE ZERO.
009000     05  FILLER                      PIC 9(01) VALUE ZERO.
009100
009200 01  WK-N-DAYS-IN-MONTH-TAB.
009300     05  WK-N-DAYS-IN-MONTH  PIC 9(02) OCCURS 12 TIMES VALUE ZERO.
009400
009500 01  WK-N-DAYS-IN-MONTH-VALUES.
009600     05  FILLER  PIC 9(02) VALUE 31.
009700     05  FILLER  PIC 9(02) VALUE 28.
009800     05  FILLER  PIC 9(02) VALUE 31.
009900     05  FILLER  PIC 9(02) VALUE 30.
010000     05  FILLER  PIC 9(02) VALUE 31.
010100     05  FILLER  PIC 9(02) VALUE 30.
010200     05  FILLER  PIC 9(02) VALUE 31.
010300     05  FILLER  PIC 9(02) VALUE 31.
010400     05  FILLER  PIC 9(02) VALUE 30.
010500     05  FILLER  PIC 9(02) VALUE 31.
010600     05  FILLER  PIC 9(02) VALUE 30.
010700     05  FILLER  PIC 9(02) VALUE 31.
010800
010900*****************
011000 LINKAGE SECTION.
011100*****************
011200 COPY STCDATE.
011300 EJECT
011400********************************************
011500 PROCEDURE DIVISION USING WK-C-PDAT-RECORD.
011600********************************************
011700 MAIN-MODULE.
011800     MOVE WK-N-DAYS-IN-MONTH-VALUES TO WK-N-DAYS-IN-MONTH-TAB.
011900     PERFORM A000-PROCESS-CALLED-ROUTINE
012000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012100     GOBACK.
012200
012300*---------------------------------------------------------------*
012400 A000-PROCESS-CALLED-ROUTINE.
012500*---------------------------------------------------------------*
012600     MOVE  ZEROES              TO  WK-N-PDAT-YYYYMMDD.
012700     MOVE  "N"                 TO  WK-C-PDAT-VALID.
012800     MOVE  WK-C-PDAT-STRING    TO  WK-C-DATE-RAW.
012900     MOVE  "N"                 TO  WK-C-FORMAT-FOUND
013000                                    WK-C-NUMERIC-OKAY
013100                                    WK-C-CALENDAR-OKAY.
013200
013300     PERFORM B100-VALIDATE-FORMAT THRU B199-VALIDATE-FORMAT-EX.
013400
013500     IF  WK-C-FORMAT-FOUND = "Y" AND WK-C-NUMERIC-OKAY = "Y"
013600         PERFORM B200-VALIDATE-CALENDAR
013700            THRU B299-VALIDATE-CALENDAR-EX
013800     END-IF.
013900
014000     IF  WK-C-CALENDAR-OKAY = "Y"
014100         MOVE WK-N-DATE-BUILD  TO  WK-N-PDAT-YYYYMMDD
014200         MOVE "Y"              TO  WK-C-PDAT-VALID
014300     END-IF.
014400
014500 A099-PROCESS-CALLED-ROUTINE-EX.
014600     EXIT.
014700
014800*---------------------------------------------------------------*
014900*  DETERMINE WHICH OF THE THREE ACCEPTED FORMS THE STRING IS IN *
015000*---------------------------------------------------------------*
015100 B100-VALIDATE-FORMAT.
015200     IF  WK-C-DS-DELIM1 = "/" AND WK-C-DS-DELIM2 = "/"
015300         MOVE "Y"           TO WK-C-FORMAT-FOUND
015400         IF  WK-C-DS-CCYY IS NUMERIC
015500             AND WK-C-DS-MM IS NUMERIC
015600             AND WK-C-DS-DD IS NUMERIC
015700             MOVE WK-C-DS-CCYY TO WK-N-BUILD-CCYY
015800             MOVE WK-C-DS-MM   TO WK-N-BUILD-MM
015900             MOVE WK-C-DS-DD   TO WK-N-BUILD-DD
016000             MOVE "Y"          TO WK-C-NUMERIC-OKAY
016100         END-IF
016200     ELSE
016300     IF  WK-C-DS-DELIM1 = "-" AND WK-C-DS-DELIM2 = "-"
016400         MOVE "Y"           TO WK-C-FORMAT-FOUND
016500         IF  WK-C-DS-CCYY IS NUMERIC
016600             AND WK-C-DS-MM IS NUMERIC
016700             AND WK-C-DS-DD IS NUMERIC
016800             MOVE WK-C-DS-CCYY TO WK-N-BUILD-CCYY
016900             MOVE WK-C-DS-MM   TO WK-N-BUILD-MM
017000             MOVE WK-C-DS-DD   TO WK-N-BUILD-DD
017100             MOVE "Y"          TO WK-C-NUMERIC-OKAY
017200         END-IF
017300     ELSE
017400     IF  WK-C-DATE-RAW(1:8) IS NUMERIC
017500         AND WK-C-DATE-RAW(9:2) = SPACES
017600         MOVE "Y"           TO WK-C-FORMAT-FOUND
017700         MOVE WK-C-DC-CCYY  TO WK-N-BUILD-CCYY
017800         MOVE WK-C-DC-MM    TO WK-N-BUILD-MM
017900         MOVE WK-C-DC-DD    TO WK-N-BUILD-DD
018000         MOVE "Y"           TO WK-C-NUMERIC-OKAY
018100     END-IF
018200     END-IF
018300     END-IF.
018400 B199-VALIDATE-FORMAT-EX.
018500     EXIT.
018600
018700*---------------------------------------------------------------*
018800*  MONTH 1-12, DAY VALID FOR THE MONTH, LEAP-YEAR FEBRUARY 29   *
018900*---------------------------------------------------------------*
019000 B200-VALIDATE-CALENDAR.
019100     MOVE "N" TO WK-C-LEAP-YEAR.
019200     IF  WK-N-BUILD-MM < 1 OR WK-N-BUILD-MM > 12
019300         GO TO B299-VALIDATE-CALENDAR-EX
019400     END-IF.
019500
019600     DIVIDE WK-N-BUILD-CCYY BY 4   GIVING WK-N-DUMMY
019700             REMAINDER WK-N-REM4.
019800     DIVIDE WK-N-BUILD-CCYY BY 100 GIVING WK-N-DUMMY
019900             REMAINDER WK-N-REM100.
020000     DIVIDE WK-N-BUILD-CCYY BY 400 GIVING WK-N-DUMMY
020100             REMAINDER WK-N-REM400.
020200     IF  (WK-N-REM4 = 0 AND WK-N-REM100 NOT = 0)
020300          OR WK-N-REM400 = 0
020400         MOVE "Y" TO WK-C-LEAP-YEAR
020500     END-IF.
020600
020700     MOVE WK-N-DAYS-IN-MONTH(WK-N-BUILD-MM) TO WK-N-MAX-DAY.
020800     IF  WK-N-BUILD-MM = 2 AND WK-C-LEAP-YEAR = "Y"
020900         MOVE 29 TO WK-N-MAX-DAY
021000     END-IF.
021100
021200     IF  WK-N-BUILD-DD >= 1 AND WK-N-BUILD-DD <= WK-N-MAX-DAY
021300         MOVE "Y" TO WK-C-CALENDAR-OKAY
021400     END-IF.
021500 B299-VALIDATE-CALENDAR-EX.
021600     EXIT.
021700
021800******************************************************************
021900************** END OF PROGRAM SOURCE -  STCXDATE ***************
022000******************************************************************
