000100* STCTRAN.CPYBK
000200*-----------------------------------------------------------------
000300* INTERNAL JOURNAL ENTRY - ONE STATEMENT TRANSACTION.
000400* COPIED UNDER AN OCCURS TABLE ENTRY IN STCMAIN, AND PASSED BY
000500* REFERENCE INTO STCRDCSV (BUILDS IT) AND STCWROFX (READS IT).
000600*-----------------------------------------------------------------
000700* 15/03/1994 RHT STC0001 - INITIAL VERSION
000800* 22/06/2001 PVN STC0037 - ADDED TRN-FITID FOR DUPLICATE-FITID
000900*                          COMPLAINTS FROM DOWNSTREAM OFX READERS
001000*-----------------------------------------------------------------
001100     10  TRN-DATE                PIC 9(08).
001200     10  TRN-DATE-YMD REDEFINES TRN-DATE.
001300         15  TRN-DATE-CCYY       PIC 9(04).
001400         15  TRN-DATE-MM         PIC 9(02).
001500         15  TRN-DATE-DD         PIC 9(02).
001600     10  TRN-DESC                PIC X(40).
001700     10  TRN-AMOUNT              PIC S9(09) COMP-3.
001800     10  TRN-MEMO                PIC X(60).
001900     10  TRN-FITID               PIC 9(07).
002000     10  FILLER                  PIC X(10).
