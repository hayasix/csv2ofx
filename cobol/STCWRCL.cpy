000100* STCWRCL.CPYBK
000200*-----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* =================================================================
000500* 15/03/1994 RHT STC0001 - INITIAL VERSION
000600* -----------------------------------------------------------------
000700 01  WK-C-WRCL-RECORD.
000800     05  WK-C-WRCL-INPUT.
000900         10  WK-C-WRCL-CARDNUMBER       PIC X(20).
001000         10  WK-C-WRCL-CARDNAME         PIC X(40).
001100         10  WK-C-WRCL-TZNAME           PIC X(06).
001200         10  WK-N-WRCL-TZOFFSET         PIC S9(02).
001300         10  WK-C-WRCL-TZKNOWN          PIC X(01).
001400         10  WK-C-WRCL-UPPER            PIC X(01).
001500         10  WK-N-WRCL-CONVDTTM         PIC 9(14).
001600     05  WK-C-WRCL-OUTPUT.
001700         10  WK-C-WRCL-ERROR-CD         PIC X(07).
001800         10  FILLER                     PIC X(01).
