000100* STCJRNL.CPYBK
000200*-----------------------------------------------------------------
000300* JOURNAL TABLE - LINKAGE VIEW SHARED BY STCMAIN, STCRDCSV AND
000400* STCWROFX. THE TABLE ITSELF LIVES IN STCMAIN'S WORKING STORAGE
000500* AND IS PASSED BY REFERENCE ON BOTH CALLS SO STCRDCSV CAN FILL
000600* IT AND STCWROFX CAN WALK IT IN FITID (INPUT) ORDER.
000700*-----------------------------------------------------------------
000800* 15/03/1994 RHT STC0001 - INITIAL VERSION
000900* 30/07/1997 RHT STC0011 - RAISED TABLE SIZE FROM 500 TO 2000
001000*                          ENTRIES - LARGEST CORPORATE CARD FILES
001100*                          WERE TRUNCATING AT 500 LINES
001200*-----------------------------------------------------------------
001300 01  WK-C-JRNL-TABLE.
001400     05  WK-N-JRNL-COUNT              PIC 9(04) COMP.
001500     05  FILLER                       PIC X(01).
001600     05  WK-C-JRNL-ENTRY OCCURS 2000 TIMES
001700                            INDEXED BY WK-X-JRNL-IDX.
001800         COPY STCTRAN.
