000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     STCWROFX.
000500 AUTHOR.         R H TAY.
000600 INSTALLATION.   STC - STATEMENT CONVERSION SUBSYSTEM.
000700 DATE-WRITTEN.   16 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO WRITE THE JOURNAL
001200*               TABLE BUILT BY STCRDCSV OUT AS AN OFX FORMAT
001300*               STATEMENT TEXT FILE (DDNAME OFXOUT). ENTRIES ARE
001400*               WRITTEN IN FITID (ORIGINAL INPUT) ORDER, NOT
001500*               SORTED BY DATE OR AMOUNT.
001600*
001700*---------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* 16/03/1994 RHT STC0001 - INITIAL VERSION.
002100*---------------------------------------------------------------*
002200* 09/11/1998 KBL STC0014 - Y2K REVIEW - CONVERSION TIMESTAMP
002300*                          CARRIES FULL 4-DIGIT CCYY.
002400*---------------------------------------------------------------*
002500* 22/06/2001 PVN STC0037 - DETAIL LOOP NOW WALKS THE TABLE IN
002600*                          BUILD (FITID) ORDER - PREVIOUS SORT
002700*                          BY DATE PRODUCED DUPLICATE-LOOKING
002800*                          STATEMENTS WHEN TWO LINES SHARED A
002900*                          POSTING DATE.
003000*---------------------------------------------------------------*
003100* 14/02/2004 PVN STC0049 - ADDED THE "UPPER" UPSI OPTION TO
003200*                          FORCE THE DESCRIPTION FIELD TO
003300*                          UPPERCASE ON REQUEST (MEMO IS LEFT
003400*                          AS SUPPLIED).
003500*---------------------------------------------------------------*
003600* 05/04/2004 PVN STC0053 - GMT-OFFSET HOUR IN THE [+H.HH:TZN]
003700*                          BRACKET WAS COMING OUT ZERO-PADDED
003800*                          (E.G. "+09.00") - SOME DOWNSTREAM OFX
003900*                          IMPORTERS REJECTED THE LEADING ZERO.
004000*                          SUPPRESSED IT.
004100*---------------------------------------------------------------*
004200* 19/04/2004 PVN STC0054 - TRNAMT/BALAMT WERE BEING STRUNG IN
004300*                          FULL WIDTH FROM THEIR NUMERIC-EDIT
004400*                          FIELDS, EMBEDDING THE LEADING BLANK
004500*                          FILL BETWEEN THE TAG AND THE DIGITS.
004600*                          ADDED G100-TRIM-EDIT-FIELD TO STRIP IT,
004700*                          SAME IDEA AS THE STC0053 OFFSET FIX.
004800*=================================================================
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005700                       ON  STATUS IS U0-ON
005800                       OFF STATUS IS U0-OFF.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT OFXOUT ASSIGN TO OFXOUT
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS WK-C-FILE-STATUS.
006500
006600 EJECT
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100**************
007200 FD  OFXOUT
007300     LABEL RECORDS ARE OMITTED
007400     DATA RECORD IS WK-C-OFXOUT-REC.
007500 01  WK-C-OFXOUT-REC                 PIC X(133).
007600
007700*************************
007800 WORKING-STORAGE SECTION.
007900*************************
008000 01  FILLER                          PIC X(24)        VALUE
008100     "** PROGRAM STCWROFX **".
008200
008300 01  WK-C-COMMON.
008400     COPY STCCMWS.
008500
008600* ------------------ CURRENT DATE/TIME WORK AREA ----------------*
008700*  ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR - WINDOW IT THE WAY   *
008800*  THE SHOP'S OTHER Y2K-REVIEWED PROGRAMS DO: 00-49 IS 20XX,     *
008900*  50-99 IS 19XX                                                 *
009000 01  WK-C-SYSDATE-WORK.
009100     05  WK-C-SYSDATE-RAW            PIC 9(06).
009200     05  WK-C-SYSDATE-RAW-R REDEFINES WK-C-SYSDATE-RAW.
009300         10  WK-C-SYSDATE-YY         PIC 9(02).
009400         10  WK-C-SYSDATE-MM         PIC 9(02).
009500         10  WK-C-SYSDATE-DD         PIC 9(02).
009600     05  WK-N-SYSDATE-CENTURY        PIC 9(02) COMP VALUE ZERO.
009700     05  WK-N-SYSDATE-CCYY           PIC 9(04) COMP VALUE ZERO.
009800     05  WK-C-SYSTIME-RAW            PIC 9(08).
009900     05  FILLER                      PIC X(01) VALUE SPACE.
010000
010100 77  WK-N-PDAT-CURRENT-WORK          PIC 9(08).
010200
010300 01  WK-C-DTTM-WORK.
010400     05  WK-C-DTTM-BUILD             PIC X(30) VALUE SPACES.
010500     05  FILLER                      PIC X(01) VALUE SPACE.
010600
010700 01  WK-C-DTTM-NUM-WORK.
010800     05  WK-C-DTTM-NUM-BUF           PIC X(14) VALUE ZEROS.
010900     05  WK-N-DTTM-NUM-R REDEFINES WK-C-DTTM-NUM-BUF
011000                                  PIC 9(14).
011100     05  FILLER                      PIC X(01) VALUE SPACE.
011200
011300 01  WK-C-OFFSET-EDIT-WORK.
011400     05  WK-C-OFFSET-SIGN            PIC X(01) VALUE SPACE.
011500     05  WK-N-OFFSET-ABS             PIC 9(02) VALUE ZERO.
011600     05  WK-C-OFFSET-ZSUP            PIC Z9.
011700     05  WK-C-OFFSET-DISPLAY         PIC X(02) VALUE SPACES.
011800     05  FILLER                      PIC X(01) VALUE SPACE.
011900
012000* -------------------- TOTALS / RANGE WORK AREA ------------------*
012100 01  WK-N-TOTALS-WORK.
012200     05  WK-N-FIRST-DATE             PIC 9(08) VALUE 99999999.
012300     05  WK-N-LAST-DATE              PIC 9(08) VALUE ZERO.
012400     05  WK-N-LAST-DATE-R REDEFINES WK-N-LAST-DATE
012500                                  PIC 9(08).
012600     05  WK-N-BALAMT                 PIC S9(11) COMP-3
012700                                        VALUE ZERO.
012800     05  FILLER                      PIC S9(01) COMP-3
012900                                        VALUE ZERO.
013000
013100* --------------------- DETAIL-LINE WORK AREA --------------------*
013200 01  WK-C-DESC-WORK.
013300     05  WK-C-DESC-BUILD             PIC X(40) VALUE SPACES.
013400     05  FILLER                      PIC X(01) VALUE SPACE.
013500
013600 01  WK-C-AMT-EDIT-WORK.
013700     05  WK-C-AMT-EDIT               PIC -(9)9  VALUE ZERO.
013800     05  FILLER                      PIC X(01) VALUE SPACE.
013900
014000 01  WK-C-BAL-EDIT-WORK.
014100     05  WK-C-BAL-EDIT               PIC -(11)9 VALUE ZERO.
014200     05  FILLER                      PIC X(01) VALUE SPACE.
014300
014400* NUMERIC-EDIT FIELDS ABOVE ARE RIGHT-JUSTIFIED WITH LEADING     *
014500* BLANK FILL - THIS WORK AREA STRIPS THAT FILL BEFORE THE        *
014600* SIGNED VALUE IS STRUNG INTO THE OFX RECORD (SEE G100 BELOW)    *
014700 01  WK-C-EDIT-TRIM-WORK.
014800     05  WK-C-EDIT-BUF               PIC X(12) VALUE SPACES.
014900     05  WK-C-EDIT-CHARS REDEFINES WK-C-EDIT-BUF.
015000         10  WK-C-EDIT-CHAR OCCURS 12 TIMES
015100                                    PIC X(01).
015200
015300 01  WK-C-EDIT-RESULT-WORK.
015400     05  WK-C-EDIT-TRIMMED           PIC X(12) VALUE SPACES.
015500
015600 01  WK-N-WORK-AREA COMP.
015700     05  WK-N-SUB                    PIC 9(04) VALUE ZERO.
015800     05  WK-N-EDIT-SUB               PIC 9(02) VALUE ZERO.
015900     05  WK-N-EDIT-LEAD              PIC 9(02) VALUE ZERO.
016000     05  WK-N-EDIT-LEN               PIC 9(02) VALUE ZERO.
016100     05  FILLER                      PIC 9(01) VALUE ZERO.
016200
016300 01  WK-C-EDIT-FOUND-WORK.
016400     05  WK-C-EDIT-FOUND             PIC X(01) VALUE "N".
016500     05  FILLER                      PIC X(01) VALUE SPACE.
016600
016700*****************
016800 LINKAGE SECTION.
016900*****************
017000 COPY STCWRCL.
017100 COPY STCJRNL.
017200 EJECT
017300***********************************************************
017400 PROCEDURE DIVISION USING WK-C-WRCL-RECORD, WK-C-JRNL-TABLE.
017500***********************************************************
017600 MAIN-MODULE.
017700     PERFORM A000-MAIN-PROCESSING
017800        THRU A099-MAIN-PROCESSING-EX.
017900     PERFORM Z000-END-PROGRAM-ROUTINE
018000        THRU Z099-END-PROGRAM-ROUTINE-EX.
018100     GOBACK.
018200
018300*---------------------------------------------------------------*
018400 A000-MAIN-PROCESSING.
018500*---------------------------------------------------------------*
018600     MOVE SPACES TO WK-C-WRCL-OUTPUT.
018700
018800     OPEN OUTPUT OFXOUT.
018900     IF  NOT WK-C-SUCCESSFUL
019000         DISPLAY "STCWROFX - OPEN FILE ERROR - OFXOUT"
019100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019200         MOVE "STC0306" TO WK-C-WRCL-ERROR-CD
019300         GO TO Y900-ABNORMAL-TERMINATION
019400     END-IF.
019500
019600     PERFORM B100-COMPUTE-TOTALS THRU B199-COMPUTE-TOTALS-EX.
019700     PERFORM C100-WRITE-HEADER   THRU C199-WRITE-HEADER-EX.
019800     PERFORM D100-WRITE-DETAIL-LOOP
019900        THRU D199-WRITE-DETAIL-LOOP-EX
020000            VARYING WK-N-SUB FROM 1 BY 1
020100            UNTIL WK-N-SUB > WK-N-JRNL-COUNT.
020200     PERFORM E100-WRITE-FOOTER   THRU E199-WRITE-FOOTER-EX.
020300 A099-MAIN-PROCESSING-EX.
020400     EXIT.
020500
020600*---------------------------------------------------------------*
020700*  DTSTART/DTEND ARE THE MIN/MAX POSTED DATE OVER THE JOURNAL,   *
020800*  BALAMT IS THE EXACT SIGNED SUM OF EVERY JOURNALED AMOUNT      *
020900*---------------------------------------------------------------*
021000 B100-COMPUTE-TOTALS.
021100     MOVE 99999999 TO WK-N-FIRST-DATE.
021200     MOVE ZERO     TO WK-N-LAST-DATE WK-N-BALAMT.
021300
021400     IF  WK-N-JRNL-COUNT > 0
021500         PERFORM B150-ACCUMULATE-ONE-ENTRY
021600            THRU B159-ACCUMULATE-ONE-ENTRY-EX
021700                VARYING WK-N-SUB FROM 1 BY 1
021800                UNTIL WK-N-SUB > WK-N-JRNL-COUNT
021900     END-IF.
022000 B199-COMPUTE-TOTALS-EX.
022100     EXIT.
022200
022300 B150-ACCUMULATE-ONE-ENTRY.
022400     SET WK-X-JRNL-IDX TO WK-N-SUB.
022500     IF  TRN-DATE(WK-X-JRNL-IDX) < WK-N-FIRST-DATE
022600         MOVE TRN-DATE(WK-X-JRNL-IDX) TO WK-N-FIRST-DATE
022700     END-IF.
022800     IF  TRN-DATE(WK-X-JRNL-IDX) > WK-N-LAST-DATE
022900         MOVE TRN-DATE(WK-X-JRNL-IDX) TO WK-N-LAST-DATE
023000     END-IF.
023100     ADD TRN-AMOUNT(WK-X-JRNL-IDX) TO WK-N-BALAMT.
023200 B159-ACCUMULATE-ONE-ENTRY-EX.
023300     EXIT.
023400
023500*---------------------------------------------------------------*
023600*  OFX SIGNON/HEADER BLOCK - CARD NAME/NUMBER AND DATE RANGE     *
023700*---------------------------------------------------------------*
023800 C100-WRITE-HEADER.
023900     MOVE "OFXHEADER:100"           TO WK-C-OFXOUT-REC.
024000     WRITE WK-C-OFXOUT-REC.
024100     MOVE "DATA:OFXSGML"            TO WK-C-OFXOUT-REC.
024200     WRITE WK-C-OFXOUT-REC.
024300     MOVE "VERSION:102"             TO WK-C-OFXOUT-REC.
024400     WRITE WK-C-OFXOUT-REC.
024500     MOVE "SECURITY:NONE"           TO WK-C-OFXOUT-REC.
024600     WRITE WK-C-OFXOUT-REC.
024700     MOVE "ENCODING:UTF-8"          TO WK-C-OFXOUT-REC.
024800     WRITE WK-C-OFXOUT-REC.
024900     MOVE "CHARSET:CSUNICODE"       TO WK-C-OFXOUT-REC.
025000     WRITE WK-C-OFXOUT-REC.
025100     MOVE "COMPRESSION:NONE"        TO WK-C-OFXOUT-REC.
025200     WRITE WK-C-OFXOUT-REC.
025300     MOVE "OLDFILEUID:NONE"         TO WK-C-OFXOUT-REC.
025400     WRITE WK-C-OFXOUT-REC.
025500     MOVE "NEWFILEUID:NONE"         TO WK-C-OFXOUT-REC.
025600     WRITE WK-C-OFXOUT-REC.
025700     MOVE SPACES                    TO WK-C-OFXOUT-REC.
025800     WRITE WK-C-OFXOUT-REC.
025900
026000     MOVE "<OFX>"                   TO WK-C-OFXOUT-REC.
026100     WRITE WK-C-OFXOUT-REC.
026200     MOVE " <SIGNONMSGSRSV1>"       TO WK-C-OFXOUT-REC.
026300     WRITE WK-C-OFXOUT-REC.
026400     MOVE "  <SONRS>"               TO WK-C-OFXOUT-REC.
026500     WRITE WK-C-OFXOUT-REC.
026600     MOVE "   <STATUS>"             TO WK-C-OFXOUT-REC.
026700     WRITE WK-C-OFXOUT-REC.
026800     MOVE "    <CODE>0"             TO WK-C-OFXOUT-REC.
026900     WRITE WK-C-OFXOUT-REC.
027000     MOVE "    <SEVERITY>INFO"      TO WK-C-OFXOUT-REC.
027100     WRITE WK-C-OFXOUT-REC.
027200     MOVE "   </STATUS>"            TO WK-C-OFXOUT-REC.
027300     WRITE WK-C-OFXOUT-REC.
027400
027500     PERFORM F200-GET-CURRENT-TIMESTAMP
027600        THRU F299-GET-CURRENT-TIMESTAMP-EX.
027700     STRING "   <DTSERVER>" WK-C-DTTM-BUILD DELIMITED BY SIZE
027800         INTO WK-C-OFXOUT-REC.
027900     WRITE WK-C-OFXOUT-REC.
028000     MOVE SPACES TO WK-C-OFXOUT-REC.
028100
028200     MOVE "   <LANGUAGE>JPN"        TO WK-C-OFXOUT-REC.
028300     WRITE WK-C-OFXOUT-REC.
028400     MOVE "   <FI>"                 TO WK-C-OFXOUT-REC.
028500     WRITE WK-C-OFXOUT-REC.
028600     STRING "    <ORG>" WK-C-WRCL-CARDNAME DELIMITED BY SIZE
028700         INTO WK-C-OFXOUT-REC.
028800     WRITE WK-C-OFXOUT-REC.
028900     MOVE SPACES TO WK-C-OFXOUT-REC.
029000     MOVE "   </FI>"                TO WK-C-OFXOUT-REC.
029100     WRITE WK-C-OFXOUT-REC.
029200     MOVE "  </SONRS>"              TO WK-C-OFXOUT-REC.
029300     WRITE WK-C-OFXOUT-REC.
029400     MOVE " </SIGNONMSGSRSV1>"      TO WK-C-OFXOUT-REC.
029500     WRITE WK-C-OFXOUT-REC.
029600
029700     MOVE " <CREDITCARDMSGSRSV1>"   TO WK-C-OFXOUT-REC.
029800     WRITE WK-C-OFXOUT-REC.
029900     MOVE "  <CCSTMTTRNRS>"         TO WK-C-OFXOUT-REC.
030000     WRITE WK-C-OFXOUT-REC.
030100     MOVE "   <TRNUID>0"            TO WK-C-OFXOUT-REC.
030200     WRITE WK-C-OFXOUT-REC.
030300     MOVE "   <STATUS>"             TO WK-C-OFXOUT-REC.
030400     WRITE WK-C-OFXOUT-REC.
030500     MOVE "    <CODE>0"             TO WK-C-OFXOUT-REC.
030600     WRITE WK-C-OFXOUT-REC.
030700     MOVE "    <SEVERITY>INFO"      TO WK-C-OFXOUT-REC.
030800     WRITE WK-C-OFXOUT-REC.
030900     MOVE "   </STATUS>"            TO WK-C-OFXOUT-REC.
031000     WRITE WK-C-OFXOUT-REC.
031100     MOVE "   <CCSTMTRS>"           TO WK-C-OFXOUT-REC.
031200     WRITE WK-C-OFXOUT-REC.
031300     MOVE "    <CURDEF>JPY"         TO WK-C-OFXOUT-REC.
031400     WRITE WK-C-OFXOUT-REC.
031500     MOVE "    <CCACCTFROM>"        TO WK-C-OFXOUT-REC.
031600     WRITE WK-C-OFXOUT-REC.
031700     STRING "     <ACCTID>" WK-C-WRCL-CARDNUMBER DELIMITED BY SIZE
031800         INTO WK-C-OFXOUT-REC.
031900     WRITE WK-C-OFXOUT-REC.
032000     MOVE SPACES TO WK-C-OFXOUT-REC.
032100     MOVE "    </CCACCTFROM>"       TO WK-C-OFXOUT-REC.
032200     WRITE WK-C-OFXOUT-REC.
032300     MOVE "    <BANKTRANLIST>"      TO WK-C-OFXOUT-REC.
032400     WRITE WK-C-OFXOUT-REC.
032500
032600     MOVE WK-N-FIRST-DATE TO WK-N-PDAT-CURRENT-WORK.
032700     PERFORM F100-BUILD-OFXDATETIME THRU F199-BUILD-OFXDATETIME-EX.
032800     STRING "     <DTSTART>" WK-C-DTTM-BUILD DELIMITED BY SIZE
032900         INTO WK-C-OFXOUT-REC.
033000     WRITE WK-C-OFXOUT-REC.
033100     MOVE SPACES TO WK-C-OFXOUT-REC.
033200
033300     MOVE WK-N-LAST-DATE TO WK-N-PDAT-CURRENT-WORK.
033400     PERFORM F100-BUILD-OFXDATETIME THRU F199-BUILD-OFXDATETIME-EX.
033500     STRING "     <DTEND>" WK-C-DTTM-BUILD DELIMITED BY SIZE
033600         INTO WK-C-OFXOUT-REC.
033700     WRITE WK-C-OFXOUT-REC.
033800     MOVE SPACES TO WK-C-OFXOUT-REC.
033900 C199-WRITE-HEADER-EX.
034000     EXIT.
034100
034200*---------------------------------------------------------------*
034300*  ONE <STMTTRN> BLOCK PER JOURNAL ENTRY, WALKED IN FITID        *
034400*  (ORIGINAL BUILD/INPUT) ORDER - NOT RESEQUENCED BY DATE        *
034500*---------------------------------------------------------------*
034600 D100-WRITE-DETAIL-LOOP.
034700     SET WK-X-JRNL-IDX TO WK-N-SUB.
034800     PERFORM C150-NORMALIZE-DESCRIPTION
034900        THRU C159-NORMALIZE-DESCRIPTION-EX.
035000
035100     MOVE "     <STMTTRN>"          TO WK-C-OFXOUT-REC.
035200     WRITE WK-C-OFXOUT-REC.
035300     MOVE "      <TRNTYPE>CREDIT"   TO WK-C-OFXOUT-REC.
035400     WRITE WK-C-OFXOUT-REC.
035500
035600     MOVE TRN-DATE(WK-X-JRNL-IDX) TO WK-N-PDAT-CURRENT-WORK.
035700     PERFORM F100-BUILD-OFXDATETIME THRU F199-BUILD-OFXDATETIME-EX.
035800     STRING "      <DTPOSTED>" WK-C-DTTM-BUILD DELIMITED BY SIZE
035900         INTO WK-C-OFXOUT-REC.
036000     WRITE WK-C-OFXOUT-REC.
036100     MOVE SPACES TO WK-C-OFXOUT-REC.
036200
036300     MOVE TRN-AMOUNT(WK-X-JRNL-IDX) TO WK-C-AMT-EDIT.
036400     MOVE WK-C-AMT-EDIT           TO WK-C-EDIT-BUF.
036500     PERFORM G100-TRIM-EDIT-FIELD THRU G199-TRIM-EDIT-FIELD-EX.
036600     STRING "      <TRNAMT>" WK-C-EDIT-TRIMMED DELIMITED BY SPACE
036700         INTO WK-C-OFXOUT-REC.
036800     WRITE WK-C-OFXOUT-REC.
036900     MOVE SPACES TO WK-C-OFXOUT-REC.
037000
037100     STRING "      <FITID>" TRN-FITID(WK-X-JRNL-IDX)
037200             DELIMITED BY SIZE
037300         INTO WK-C-OFXOUT-REC.
037400     WRITE WK-C-OFXOUT-REC.
037500     MOVE SPACES TO WK-C-OFXOUT-REC.
037600
037700     STRING "      <NAME>" WK-C-DESC-BUILD DELIMITED BY SIZE
037800         INTO WK-C-OFXOUT-REC.
037900     WRITE WK-C-OFXOUT-REC.
038000     MOVE SPACES TO WK-C-OFXOUT-REC.
038100
038200     STRING "      <MEMO>" TRN-MEMO(WK-X-JRNL-IDX)
038300             DELIMITED BY SIZE
038400         INTO WK-C-OFXOUT-REC.
038500     WRITE WK-C-OFXOUT-REC.
038600     MOVE SPACES TO WK-C-OFXOUT-REC.
038700
038800     MOVE "     </STMTTRN>"         TO WK-C-OFXOUT-REC.
038900     WRITE WK-C-OFXOUT-REC.
039000 D199-WRITE-DETAIL-LOOP-EX.
039100     EXIT.
039200
039300*---------------------------------------------------------------*
039400*  DESCRIPTION NORMALIZATION - PLAIN PASS-THROUGH (SINGLE-BYTE   *
039500*  ENVIRONMENT HAS NO COMPATIBILITY FORM TO FOLD); THE "UPPER"   *
039600*  OPTION UPCASES THE DESCRIPTION ONLY, NEVER THE MEMO           *
039700*---------------------------------------------------------------*
039800 C150-NORMALIZE-DESCRIPTION.
039900     MOVE TRN-DESC(WK-X-JRNL-IDX) TO WK-C-DESC-BUILD.
040000     IF  WK-C-WRCL-UPPER = "Y"
040100         INSPECT WK-C-DESC-BUILD
040200             CONVERTING "abcdefghijklmnopqrstuvwxyz"
040300                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
040400     END-IF.
040500 C159-NORMALIZE-DESCRIPTION-EX.
040600     EXIT.
040700
040800*---------------------------------------------------------------*
040900*  FOOTER BLOCK - LEDGER BALANCE IS THE SIGNED SUM COMPUTED IN   *
041000*  B100-COMPUTE-TOTALS                                          *
041100*---------------------------------------------------------------*
041200 E100-WRITE-FOOTER.
041300     MOVE "    </BANKTRANLIST>"     TO WK-C-OFXOUT-REC.
041400     WRITE WK-C-OFXOUT-REC.
041500     MOVE "    <LEDGERBAL>"         TO WK-C-OFXOUT-REC.
041600     WRITE WK-C-OFXOUT-REC.
041700
041800     MOVE WK-N-BALAMT TO WK-C-BAL-EDIT.
041900     MOVE WK-C-BAL-EDIT           TO WK-C-EDIT-BUF.
042000     PERFORM G100-TRIM-EDIT-FIELD THRU G199-TRIM-EDIT-FIELD-EX.
042100     STRING "     <BALAMT>" WK-C-EDIT-TRIMMED DELIMITED BY SPACE
042200         INTO WK-C-OFXOUT-REC.
042300     WRITE WK-C-OFXOUT-REC.
042400     MOVE SPACES TO WK-C-OFXOUT-REC.
042500
042600     MOVE "    </LEDGERBAL>"        TO WK-C-OFXOUT-REC.
042700     WRITE WK-C-OFXOUT-REC.
042800     MOVE "   </CCSTMTRS>"          TO WK-C-OFXOUT-REC.
042900     WRITE WK-C-OFXOUT-REC.
043000     MOVE "  </CCSTMTTRNRS>"        TO WK-C-OFXOUT-REC.
043100     WRITE WK-C-OFXOUT-REC.
043200     MOVE " </CREDITCARDMSGSRSV1>"  TO WK-C-OFXOUT-REC.
043300     WRITE WK-C-OFXOUT-REC.
043400     MOVE "</OFX>"                  TO WK-C-OFXOUT-REC.
043500     WRITE WK-C-OFXOUT-REC.
043600 E199-WRITE-FOOTER-EX.
043700     EXIT.
043800
043900*---------------------------------------------------------------*
044000*  TRANSLATE A YYYYMMDD POSTING DATE TO THE OFX <DTPOSTED>       *
044100*  FORM.  WHEN THE CALLER SUPPLIES A KNOWN TIMEZONE THE OFFSET   *
044200*  AND ZONE NAME BRACKET IS APPENDED, OTHERWISE A NAIVE          *
044300*  YYYYMMDDHHMMSS STRING IS EMITTED                              *
044400*---------------------------------------------------------------*
044500 F100-BUILD-OFXDATETIME.
044600     MOVE SPACES TO WK-C-DTTM-BUILD.
044700     STRING WK-N-PDAT-CURRENT-WORK DELIMITED BY SIZE
044800            "000000" DELIMITED BY SIZE
044900         INTO WK-C-DTTM-BUILD.
045000
045100     IF  WK-C-WRCL-TZKNOWN = "Y"
045200         IF  WK-N-WRCL-TZOFFSET < 0
045300             MOVE "-" TO WK-C-OFFSET-SIGN
045400             COMPUTE WK-N-OFFSET-ABS = ZERO - WK-N-WRCL-TZOFFSET
045500         ELSE
045600             MOVE "+" TO WK-C-OFFSET-SIGN
045700             MOVE WK-N-WRCL-TZOFFSET TO WK-N-OFFSET-ABS
045800         END-IF
045900         MOVE WK-N-OFFSET-ABS TO WK-C-OFFSET-ZSUP
046000         MOVE SPACES          TO WK-C-OFFSET-DISPLAY
046100         IF  WK-N-OFFSET-ABS < 10
046200             MOVE WK-C-OFFSET-ZSUP(2:1) TO WK-C-OFFSET-DISPLAY(1:1)
046300         ELSE
046400             MOVE WK-C-OFFSET-ZSUP      TO WK-C-OFFSET-DISPLAY
046500         END-IF
046600         STRING WK-C-DTTM-BUILD DELIMITED BY SPACE
046700                "[" DELIMITED BY SIZE
046800                WK-C-OFFSET-SIGN DELIMITED BY SIZE
046900                WK-C-OFFSET-DISPLAY DELIMITED BY SPACE
047000                ".00:" DELIMITED BY SIZE
047100                WK-C-WRCL-TZNAME DELIMITED BY SPACE
047200                "]" DELIMITED BY SIZE
047300             INTO WK-C-DTTM-BUILD
047400     END-IF.
047500 F199-BUILD-OFXDATETIME-EX.
047600     EXIT.
047700
047800*---------------------------------------------------------------*
047900*  DTSERVER CONVERSION TIMESTAMP - JOB-RUN DATE/TIME, WINDOWED   *
048000*  THE SAME WAY AS THE OTHER Y2K-REVIEWED PROGRAMS IN THE SUITE  *
048100*---------------------------------------------------------------*
048200 F200-GET-CURRENT-TIMESTAMP.
048300     ACCEPT WK-C-SYSDATE-RAW FROM DATE.
048400     ACCEPT WK-C-SYSTIME-RAW FROM TIME.
048500
048600     IF  WK-C-SYSDATE-YY < 50
048700         MOVE 20 TO WK-N-SYSDATE-CENTURY
048800     ELSE
048900         MOVE 19 TO WK-N-SYSDATE-CENTURY
049000     END-IF.
049100     COMPUTE WK-N-SYSDATE-CCYY =
049200             WK-N-SYSDATE-CENTURY * 100 + WK-C-SYSDATE-YY.
049300
049400     MOVE SPACES TO WK-C-DTTM-BUILD.
049500     STRING WK-N-SYSDATE-CCYY  DELIMITED BY SIZE
049600            WK-C-SYSDATE-MM    DELIMITED BY SIZE
049700            WK-C-SYSDATE-DD    DELIMITED BY SIZE
049800            WK-C-SYSTIME-RAW(1:6) DELIMITED BY SIZE
049900         INTO WK-C-DTTM-BUILD.
050000
050100     MOVE ZEROS TO WK-C-DTTM-NUM-BUF.
050200     STRING WK-N-SYSDATE-CCYY  DELIMITED BY SIZE
050300            WK-C-SYSDATE-MM    DELIMITED BY SIZE
050400            WK-C-SYSDATE-DD    DELIMITED BY SIZE
050500            WK-C-SYSTIME-RAW(1:6) DELIMITED BY SIZE
050600         INTO WK-C-DTTM-NUM-BUF.
050700     MOVE WK-N-DTTM-NUM-R TO WK-N-WRCL-CONVDTTM.
050800 F299-GET-CURRENT-TIMESTAMP-EX.
050900     EXIT.
051000
051100
051200*---------------------------------------------------------------*
051300* STRIP THE LEADING BLANK FILL A FLOATING NUMERIC-EDIT PICTURE   *
051400* PADS IN WITH, LEAVING JUST THE SIGN (IF ANY) AND DIGITS - THE  *
051500* CALLER MOVES ITS EDITED FIELD TO WK-C-EDIT-BUF FIRST           *
051600*---------------------------------------------------------------*
051700 G100-TRIM-EDIT-FIELD.
051800     MOVE ZERO   TO WK-N-EDIT-LEAD.
051900     MOVE "N"    TO WK-C-EDIT-FOUND.
052000     MOVE SPACES TO WK-C-EDIT-TRIMMED.
052100
052200     PERFORM G150-SCAN-EDIT-FIELD THRU G159-SCAN-EDIT-FIELD-EX
052300        VARYING WK-N-EDIT-SUB FROM 1 BY 1
052400        UNTIL WK-N-EDIT-SUB > 12 OR WK-C-EDIT-FOUND = "Y".
052500
052600     IF  WK-N-EDIT-LEAD < 12
052700         COMPUTE WK-N-EDIT-LEN = 12 - WK-N-EDIT-LEAD
052800         MOVE WK-C-EDIT-BUF(WK-N-EDIT-LEAD + 1:WK-N-EDIT-LEN)
052900                              TO WK-C-EDIT-TRIMMED
053000     END-IF.
053100 G199-TRIM-EDIT-FIELD-EX.
053200     EXIT.
053300
053400*---------------------------------------------------------------*
053500 G150-SCAN-EDIT-FIELD.
053600*---------------------------------------------------------------*
053700     IF  WK-C-EDIT-CHAR(WK-N-EDIT-SUB) NOT = SPACE
053800         MOVE "Y" TO WK-C-EDIT-FOUND
053900     ELSE
054000         ADD 1 TO WK-N-EDIT-LEAD
054100     END-IF.
054200 G159-SCAN-EDIT-FIELD-EX.
054300     EXIT.
054400
054500
054600 Y900-ABNORMAL-TERMINATION.
054700     PERFORM Z000-END-PROGRAM-ROUTINE
054800        THRU Z099-END-PROGRAM-ROUTINE-EX.
054900     EXIT PROGRAM.
055000
055100*---------------------------------------------------------------*
055200 Z000-END-PROGRAM-ROUTINE.
055300*---------------------------------------------------------------*
055400     CLOSE   OFXOUT.
055500     IF      NOT WK-C-SUCCESSFUL
055600             DISPLAY "STCWROFX - CLOSE FILE ERROR - OFXOUT"
055700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
055800     END-IF.
055900
056000*---------------------------------------------------------------*
056100 Z099-END-PROGRAM-ROUTINE-EX.
056200*---------------------------------------------------------------*
056300     EXIT.
056400
056500******************************************************************
056600************** END OF PROGRAM SOURCE -  STCWROFX ***************
056700******************************************************************
