000100* STCISSP.CPYBK
000200*-----------------------------------------------------------------
000300* I-O FORMAT: ISSPRFR  FROM FILE ISSPRF  OF LIBRARY STCLIB
000400* ISSUER PROFILE MASTER - ONE RECORD PER CARD ISSUER, KEYED ON
000500* ISSPRF-ISSUER-CD. HOLDS THE CONVERSION PARAMETERS (ACCOUNT
000600* TYPE, CARD IDENTIFICATION, TIMEZONE, FIELD-LAYOUT STRINGS) THAT
000700* STCXISSP HANDS BACK TO THE DRIVER.
000800*-----------------------------------------------------------------
000900* 15/03/1994 RHT STC0001 - INITIAL VERSION
001000* 04/09/1996 RHT STC0009 - ADDED ISSPRF-ENCODING (CARRIED BUT NOT
001100*                          ACTED ON - TRANSCODING STAYS A JCL/
001200*                          UTILITY-STEP CONCERN, NOT THIS SUITE'S)
001300* 09/11/1998 KBL STC0014 - Y2K REVIEW - NO 2-DIGIT YEAR FIELDS,
001400*                          NO CHANGE REQUIRED
001500* 18/02/2003 PVN STC0041 - WIDENED HEAD/BODY FIELD-DEF STRINGS TO
001600*                          X(200) - MULTI-POSITION MEMO LISTS FOR
001700*                          THE INSTALLMENT-BREAKDOWN ISSUERS WERE
001800*                          RUNNING PAST X(120)
001900*-----------------------------------------------------------------
002000     05  ISSPRF-RECORD               PIC X(500).
002100     05  ISSPRFR REDEFINES ISSPRF-RECORD.
002200         06  ISSPRF-ISSUER-CD        PIC X(08).
002300*                        ISSUER CODE (RECORD KEY)
002400         06  ISSPRF-TYPE-CD          PIC X(01).
002500             88  ISSPRF-TYPE-BANK             VALUE "B".
002600             88  ISSPRF-TYPE-CREDIT           VALUE "C".
002700*                        ACCOUNT TYPE - B=BANK, C=CREDIT (DFLT)
002800         06  ISSPRF-CARDNUMBER       PIC X(20).
002900*                        CARD NUMBER, EXPLICIT OVERRIDE
003000         06  ISSPRF-CARDNAME         PIC X(40).
003100*                        CARD NAME, EXPLICIT OVERRIDE
003200         06  ISSPRF-ENCODING         PIC X(10).
003300*                        SOURCE FILE ENCODING - CARRIED, NOT ACTED
003400*                        ON BY THIS SUITE
003500         06  ISSPRF-TIMEZONE         PIC X(10).
003600*                        POSIX-STYLE TIMEZONE STRING, E.G. JST-9
003700         06  ISSPRF-HEAD-PRESENT     PIC X(01).
003800             88  ISSPRF-HAS-HEADER            VALUE "Y".
003900*                        Y = STATEMENT FILE CARRIES A HEADER LINE
004000         06  ISSPRF-HEAD-FIELDDEF    PIC X(200).
004100*                        HEADER FIELD-DEFINITION STRING
004200         06  ISSPRF-BODY-FIELDDEF    PIC X(200).
004300*                        BODY (DETAIL LINE) FIELD-DEFINITION STRING
004400         06  FILLER                  PIC X(19).
