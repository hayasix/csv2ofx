000100* STCISSL.CPYBK
000200*-----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* =================================================================
000500* 15/03/1994 RHT STC0001 - INITIAL VERSION
000600* 18/02/2003 PVN STC0041 - WIDENED FIELD-DEF STRINGS TO MATCH
000700*                          ISSPRF.CPYBK X(200) WIDENING
000800* -----------------------------------------------------------------
000900 01  WK-C-ISSL-RECORD.
001000     05  WK-C-ISSL-INPUT.
001100         10  WK-C-ISSL-ISSUER-CD      PIC X(08).
001200     05  WK-C-ISSL-OUTPUT.
001300         10  WK-C-ISSL-TYPE-CD        PIC X(01).
001400         10  WK-C-ISSL-CARDNUMBER     PIC X(20).
001500         10  WK-C-ISSL-CARDNAME       PIC X(40).
001600         10  WK-C-ISSL-ENCODING       PIC X(10).
001700         10  WK-C-ISSL-TIMEZONE       PIC X(10).
001800         10  WK-C-ISSL-HEAD-PRESENT   PIC X(01).
001900         10  WK-C-ISSL-HEAD-FIELDDEF  PIC X(200).
002000         10  WK-C-ISSL-BODY-FIELDDEF  PIC X(200).
002100         10  WK-C-ISSL-ERROR-CD       PIC X(07).
002200         10  FILLER                   PIC X(01).
