000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     STCBTMPP.
000500 AUTHOR.         R H TAY.
000600 INSTALLATION.   STC - STATEMENT CONVERSION SUBSYSTEM.
000700 DATE-WRITTEN.   18 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT REPAIRS THE ODD
001200*               FIRST LINE THAT THE BTMUCC ISSUER'S EXTRACT
001300*               PROGRAM PRODUCES.  THAT ISSUER GLUES SEVERAL
001400*               SUB-LINES TOGETHER WITH BARE CARRIAGE-RETURN
001500*               CHARACTERS (NO ACCOMPANYING LINE-FEED) AHEAD OF
001600*               THE TRUE COLUMN-HEADER LINE; ONLY THE LAST
001700*               SUB-LINE IS THE REAL HEADER.  THE ORIGINAL
001800*               EXTRACT IS PRESERVED UNCHANGED ON CSVORIG AND
001900*               THE REPAIRED WORKING COPY IS WRITTEN TO CSVIN
002000*               FOR STCRDCSV TO READ.
002100*
002200*---------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500* 18/03/1994 RHT STC0001 - INITIAL VERSION.
002600*---------------------------------------------------------------*
002700* 11/05/1995 RHT STC0006 - BTMUCC CHANGED THEIR EXTRACT TO GLUE
002800*                          UP TO FOUR SUB-LINES INSTEAD OF TWO -
002900*                          SUB-LINE TABLE RAISED FROM 4 TO 10
003000*                          ENTRIES FOR HEADROOM.
003100*---------------------------------------------------------------*
003200* 09/11/1998 KBL STC0014 - Y2K REVIEW - NO DATE FIELDS TOUCHED
003300*                          BY THIS ROUTINE, NO CHANGE REQUIRED.
003400*---------------------------------------------------------------*
003500* 26/04/2004 PVN STC0055 - NOTE ONLY, NO CODE CHANGE - STCMAIN
003600*                          NOW REJECTS ANY RUN WHOSE INPUT FILE
003700*                          NAME DOES NOT END IN ".CSV" BEFORE
003800*                          THIS ROUTINE IS EVER CALLED, SO BY
003900*                          THE TIME CONTROL REACHES HERE THE
004000*                          ".CSV" CONDITION IS ALREADY SATISFIED.
004100*=================================================================
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005000                       ON  STATUS IS U0-ON
005100                       OFF STATUS IS U0-OFF.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CSVRAW  ASSIGN TO CSVRAW
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS  IS WK-C-FILE-STATUS.
005800     SELECT CSVORIG ASSIGN TO CSVORIG
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS  IS WK-C-ORIG-STATUS.
006100     SELECT CSVIN   ASSIGN TO CSVIN
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS WK-C-IN-STATUS.
006400
006500 EJECT
006600***************
006700 DATA DIVISION.
006800***************
006900 FILE SECTION.
007000**************
007100 FD  CSVRAW
007200     LABEL RECORDS ARE OMITTED
007300     DATA RECORD IS WK-C-CSVRAW-REC.
007400 01  WK-C-CSVRAW-REC                 PIC X(400).
007500
007600 FD  CSVORIG
007700     LABEL RECORDS ARE OMITTED
007800     DATA RECORD IS WK-C-CSVORIG-REC.
007900 01  WK-C-CSVORIG-REC                PIC X(400).
008000
008100 FD  CSVIN
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS WK-C-CSVIN-REC.
008400 01  WK-C-CSVIN-REC                  PIC X(400).
008500
008600*************************
008700 WORKING-STORAGE SECTION.
008800*************************
008900 01  FILLER                          PIC X(24)        VALUE
009000     "** PROGRAM STCBTMPP **".
009100
009200 01  WK-C-COMMON.
009300     COPY STCCMWS.
009400
009500 01  WK-C-EXTRA-STATUS-WORK.
009600     05  WK-C-ORIG-STATUS            PIC X(02) VALUE SPACES.
009700     05  WK-C-IN-STATUS              PIC X(02) VALUE SPACES.
009800     05  FILLER                      PIC X(01) VALUE SPACE.
009900
010000 01  WK-C-CR-CONSTANT.
010100     05  WK-C-CR-CHAR                PIC X(01) VALUE X"0D".
010200     05  FILLER                      PIC X(01) VALUE SPACE.
010300 01  WK-N-CR-CONSTANT-R REDEFINES WK-C-CR-CONSTANT.
010400     05  WK-N-CR-CHAR-NUM            PIC 9(02) COMP.
010500
010600 01  WK-C-SUBLINE-TABLE.
010700     05  WK-C-SUBLINE OCCURS 10 TIMES
010800                                  PIC X(400).
010900     05  FILLER                      PIC X(01) VALUE SPACE.
011000 01  WK-C-SUBLINE-BYTES REDEFINES WK-C-SUBLINE-TABLE.
011100     05  WK-C-SUBLINE-BYTE OCCURS 4001 TIMES
011200                                  PIC X(01).
011300
011400 01  WK-N-COUNTERS-WORK COMP.
011500     05  WK-N-SUBLINE-CNT            PIC 9(02) VALUE ZERO.
011600     05  WK-N-LAST-SUBLINE           PIC 9(02) VALUE ZERO.
011700     05  WK-N-REC-COUNT              PIC 9(07) VALUE ZERO.
011800     05  FILLER                      PIC 9(01) VALUE ZERO.
011900 01  WK-C-COUNTERS-DISPLAY REDEFINES WK-N-COUNTERS-WORK.
012000     05  FILLER                      PIC X(12).
012100
012200 01  WK-C-WORK-AREA.
012300     05  WK-C-EOF-FLAG               PIC X(01) VALUE "N".
012400         88  WK-C-AT-EOF                     VALUE "Y".
012500     05  FILLER                      PIC X(01) VALUE SPACE.
012600
012700*****************
012800 LINKAGE SECTION.
012900*****************
013000 COPY STCBPCL.
013100 EJECT
013200*******************************************
013300 PROCEDURE DIVISION USING WK-C-BTMPP-RECORD.
013400*******************************************
013500 MAIN-MODULE.
013600     PERFORM A000-MAIN-PROCESSING
013700        THRU A099-MAIN-PROCESSING-EX.
013800     PERFORM Z000-END-PROGRAM-ROUTINE
013900        THRU Z099-END-PROGRAM-ROUTINE-EX.
014000     GOBACK.
014100
014200*---------------------------------------------------------------*
014300 A000-MAIN-PROCESSING.
014400*---------------------------------------------------------------*
014500     MOVE SPACES TO WK-C-BTMPP-OUTPUT.
014600     MOVE ZERO   TO WK-N-REC-COUNT.
014700     MOVE "N"    TO WK-C-EOF-FLAG.
014800
014900     OPEN INPUT  CSVRAW.
015000     IF  NOT WK-C-SUCCESSFUL
015100         DISPLAY "STCBTMPP - OPEN FILE ERROR - CSVRAW"
015200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015300         MOVE "STC0406" TO WK-C-BTMPP-ERROR-CD
015400         GO TO Y900-ABNORMAL-TERMINATION
015500     END-IF.
015600
015700     OPEN OUTPUT CSVORIG.
015800     IF  WK-C-ORIG-STATUS NOT = "00"
015900         DISPLAY "STCBTMPP - OPEN FILE ERROR - CSVORIG"
016000         DISPLAY "FILE STATUS IS " WK-C-ORIG-STATUS
016100         MOVE "STC0407" TO WK-C-BTMPP-ERROR-CD
016200         GO TO Y900-ABNORMAL-TERMINATION
016300     END-IF.
016400
016500     OPEN OUTPUT CSVIN.
016600     IF  WK-C-IN-STATUS NOT = "00"
016700         DISPLAY "STCBTMPP - OPEN FILE ERROR - CSVIN"
016800         DISPLAY "FILE STATUS IS " WK-C-IN-STATUS
016900         MOVE "STC0408" TO WK-C-BTMPP-ERROR-CD
017000         GO TO Y900-ABNORMAL-TERMINATION
017100     END-IF.
017200
017300     PERFORM D100-READ-CSVRAW THRU D199-READ-CSVRAW-EX.
017400
017500     IF  NOT WK-C-AT-EOF
017600         PERFORM B100-REPAIR-FIRST-LINE
017700            THRU B199-REPAIR-FIRST-LINE-EX
017800         PERFORM D100-READ-CSVRAW THRU D199-READ-CSVRAW-EX
017900     END-IF.
018000
018100     PERFORM B200-COPY-REMAINDER THRU B299-COPY-REMAINDER-EX
018200         UNTIL WK-C-AT-EOF.
018300 A099-MAIN-PROCESSING-EX.
018400     EXIT.
018500
018600*---------------------------------------------------------------*
018700*  THE FIRST PHYSICAL LINE IS SEVERAL SUB-LINES GLUED TOGETHER   *
018800*  WITH BARE CR CHARACTERS - KEEP ONLY THE LAST SUB-LINE, THE    *
018900*  TRUE HEADER, AS THE FIRST RECORD OF THE REPAIRED FILE.  THE   *
019000*  ORIGINAL GLUED LINE IS PRESERVED VERBATIM ON CSVORIG          *
019100*---------------------------------------------------------------*
019200 B100-REPAIR-FIRST-LINE.
019300     MOVE WK-C-CSVRAW-REC TO WK-C-CSVORIG-REC.
019400     WRITE WK-C-CSVORIG-REC.
019500     ADD 1 TO WK-N-REC-COUNT.
019600
019700     MOVE SPACES TO WK-C-SUBLINE-TABLE.
019800     MOVE ZERO   TO WK-N-SUBLINE-CNT.
019900     UNSTRING WK-C-CSVRAW-REC DELIMITED BY WK-C-CR-CHAR
020000         INTO WK-C-SUBLINE(01) WK-C-SUBLINE(02)
020100              WK-C-SUBLINE(03) WK-C-SUBLINE(04)
020200              WK-C-SUBLINE(05) WK-C-SUBLINE(06)
020300              WK-C-SUBLINE(07) WK-C-SUBLINE(08)
020400              WK-C-SUBLINE(09) WK-C-SUBLINE(10)
020500         TALLYING IN WK-N-SUBLINE-CNT.
020600
020700     IF  WK-N-SUBLINE-CNT = 0
020800         MOVE 1 TO WK-N-LAST-SUBLINE
020900     ELSE
021000         MOVE WK-N-SUBLINE-CNT TO WK-N-LAST-SUBLINE
021100     END-IF.
021200
021300     MOVE WK-C-SUBLINE(WK-N-LAST-SUBLINE) TO WK-C-CSVIN-REC.
021400     WRITE WK-C-CSVIN-REC.
021500 B199-REPAIR-FIRST-LINE-EX.
021600     EXIT.
021700
021800*---------------------------------------------------------------*
021900*  ALL SUBSEQUENT RECORDS PASS THROUGH TO BOTH OUTPUT FILES      *
022000*  UNCHANGED                                                     *
022100*---------------------------------------------------------------*
022200 B200-COPY-REMAINDER.
022300     MOVE WK-C-CSVRAW-REC TO WK-C-CSVORIG-REC.
022400     WRITE WK-C-CSVORIG-REC.
022500     MOVE WK-C-CSVRAW-REC TO WK-C-CSVIN-REC.
022600     WRITE WK-C-CSVIN-REC.
022700     ADD 1 TO WK-N-REC-COUNT.
022800     PERFORM D100-READ-CSVRAW THRU D199-READ-CSVRAW-EX.
022900 B299-COPY-REMAINDER-EX.
023000     EXIT.
023100
023200*---------------------------------------------------------------*
023300 D100-READ-CSVRAW.
023400*---------------------------------------------------------------*
023500     READ CSVRAW.
023600     IF  WK-C-SUCCESSFUL
023700         CONTINUE
023800     ELSE
023900     IF  WK-C-END-OF-FILE
024000         MOVE "Y" TO WK-C-EOF-FLAG
024100     ELSE
024200         DISPLAY "STCBTMPP - READ FILE ERROR - CSVRAW"
024300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024400         MOVE "STC0409" TO WK-C-BTMPP-ERROR-CD
024500         GO TO Y900-ABNORMAL-TERMINATION
024600     END-IF
024700     END-IF.
024800 D199-READ-CSVRAW-EX.
024900     EXIT.
025000
025100 Y900-ABNORMAL-TERMINATION.
025200     PERFORM Z000-END-PROGRAM-ROUTINE
025300        THRU Z099-END-PROGRAM-ROUTINE-EX.
025400     EXIT PROGRAM.
025500
025600*---------------------------------------------------------------*
025700 Z000-END-PROGRAM-ROUTINE.
025800*---------------------------------------------------------------*
025900     CLOSE   CSVRAW CSVORIG CSVIN.
026000
026100*---------------------------------------------------------------*
026200 Z099-END-PROGRAM-ROUTINE-EX.
026300*---------------------------------------------------------------*
026400     EXIT.
026500
026600******************************************************************
026700************** END OF PROGRAM SOURCE -  STCBTMPP ***************
026800******************************************************************
026900
