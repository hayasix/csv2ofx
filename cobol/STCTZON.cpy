000100* STCTZON.CPYBK
000200*-----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* =================================================================
000500* 15/03/1994 RHT STC0001 - INITIAL VERSION
000600* -----------------------------------------------------------------
000700 01  WK-C-TZON-RECORD.
000800     05  WK-C-TZON-INPUT.
000900         10  WK-C-TZON-STRING         PIC X(10).
001000     05  WK-C-TZON-OUTPUT.
001100         10  WK-C-TZON-NAME           PIC X(06).
001200         10  WK-N-TZON-OFFSET         PIC S9(02).
001300         10  WK-C-TZON-VALID          PIC X(01).
001400             88  WK-C-TZON-IS-VALID           VALUE "Y".
001500         10  FILLER                   PIC X(01).
