000100* STCCMWS.CPYBK
000200*-----------------------------------------------------------------
000300* COMMON WORKING STORAGE - STATEMENT CONVERSION SUBSYSTEM
000400* SHARED FILE STATUS FIELD AND CONDITION NAMES, COPIED INTO
000500* WK-C-COMMON BY EVERY PROGRAM/SUBROUTINE IN THE STC SUITE.
000600* PATTERN FOLLOWS THE SHOP'S OLD ASCMWS COMMON COPYBOOK.
000700*-----------------------------------------------------------------
000800* 15/03/1994 RHT STC0001 - INITIAL VERSION, LIFTED OFF ASCMWS
000900*                          FOR THE NEW STATEMENT CONVERSION SUITE
001000* 09/11/1998 KBL STC0014 - Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
001100*                          FOUND IN THIS COPYBOOK, NO CHANGE
001200*-----------------------------------------------------------------
001300     05  WK-C-FILE-STATUS           PIC X(02) VALUE SPACES.
001400         88  WK-C-SUCCESSFUL                  VALUE "00".
001500         88  WK-C-END-OF-FILE                 VALUE "10".
001600         88  WK-C-DUPLICATE-KEY               VALUE "22".
001700         88  WK-C-RECORD-NOT-FOUND             VALUE "23".
001800         88  WK-C-BOUNDARY-VIOLATION           VALUE "24".
001900         88  WK-C-FILE-NOT-FOUND               VALUE "35".
002000     05  WK-C-ERROR-CD               PIC X(07) VALUE SPACES.
002100     05  WK-C-ERROR-FILE             PIC X(08) VALUE SPACES.
002200     05  WK-C-ERROR-MODE             PIC X(08) VALUE SPACES.
002300     05  FILLER                      PIC X(05) VALUE SPACES.
