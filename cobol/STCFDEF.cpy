000100* STCFDEF.CPYBK
000200*-----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* =================================================================
000500* 15/03/1994 RHT STC0001 - INITIAL VERSION
000600* 30/07/1997 RHT STC0011 - RAISED MEMO POSITION TABLE FROM 4 TO 10
000700*                          OCCURRENCES FOR THE INSTALLMENT-STYLE
000800*                          ISSUERS THAT SPREAD MEMO ACROSS MANY
000900*                          COLUMNS
001000* -----------------------------------------------------------------
001100 01  WK-C-FDEF-RECORD.
001200     05  WK-C-FDEF-INPUT.
001300         10  WK-C-FDEF-STRING           PIC X(200).
001400     05  WK-C-FDEF-OUTPUT.
001500         10  WK-N-FDEF-POS-DATE         PIC S9(03).
001600         10  WK-N-FDEF-POS-DESC         PIC S9(03).
001700         10  WK-N-FDEF-POS-AMOUNT       PIC S9(03).
001800         10  WK-N-FDEF-POS-PLUSAMT      PIC S9(03).
001900         10  WK-N-FDEF-POS-MINUSAMT     PIC S9(03).
002000         10  WK-N-FDEF-POS-COMMISSION   PIC S9(03).
002100         10  WK-N-FDEF-POS-CARDNUMBER   PIC S9(03).
002200         10  WK-N-FDEF-POS-CARDNAME     PIC S9(03).
002300         10  WK-N-FDEF-MEMO-CNT         PIC 9(02) COMP.
002400         10  WK-N-FDEF-MEMO-POS OCCURS 10 TIMES
002500                                        PIC S9(03).
002600         10  FILLER                     PIC X(01).
