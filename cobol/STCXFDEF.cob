000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     STCXFDEF.
000500 AUTHOR.         R H TAY.
000600 INSTALLATION.   STC - STATEMENT CONVERSION SUBSYSTEM.
000700 DATE-WRITTEN.   15 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PARSE AN ISSUER'S
001200*               FIELD-DEFINITION STRING (A COMMA LIST OF FIELD
001300*               NAMES) INTO A TABLE OF NAME-TO-POSITION
001400*               MAPPINGS. THE TOKEN'S ORDINAL (0-BASED) IS ITS
001500*               POSITION IN THE STATEMENT RECORD. A NAME MAY
001600*               REPEAT - "MEMO" IS THE ONLY ONE THAT DOES IN
001700*               PRACTICE - AND ALL OF ITS POSITIONS ARE KEPT.
001800*
001900*---------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* 15/03/1994 RHT STC0001 - INITIAL VERSION.
002300*---------------------------------------------------------------*
002400* 30/07/1997 RHT STC0011 - MULTI-POSITION MEMO SUPPORT - SOME
002500*                          INSTALLMENT-STYLE ISSUERS SPREAD THE
002600*                          MEMO ACROSS SEVERAL COLUMNS.
002700*---------------------------------------------------------------*
002800* 09/11/1998 KBL STC0014 - Y2K REVIEW - NO DATE FIELDS IN THIS
002900*                          COPYBOOK, NO CHANGE REQUIRED.
003000*=================================================================
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
003900                       ON  STATUS IS U0-ON
004000                       OFF STATUS IS U0-OFF.
004100*
004200***************
004300 DATA DIVISION.
004400***************
004500 WORKING-STORAGE SECTION.
004600*************************
004700 01  FILLER                          PIC X(24)        VALUE
004800     "** PROGRAM STCXFDEF **".
004900
005000* ------------------ PROGRAM WORKING STORAGE -------------------*
005100 01  WK-C-DEF-WORK.
005200     05  WK-C-DEF-BUF                PIC X(200).
005300
005400 01  WK-C-TOKEN-TABLE.
005500     05  WK-C-TOKEN OCCURS 40 TIMES  PIC X(20).
005600 01  WK-C-TOKEN-TABLE-R REDEFINES WK-C-TOKEN-TABLE.
005700     05  WK-C-TOKEN-BYTES OCCURS 800 TIMES
005800                                  PIC X(01).
005900
006000 01  WK-C-TOKEN-WORK.
006100     05  WK-C-TOKEN-RAW              PIC X(20).
006200     05  WK-C-TOKEN-TRIM             PIC X(20).
006300 01  WK-C-TOKEN-WORK-R REDEFINES WK-C-TOKEN-WORK.
006400     05  WK-C-TOKEN-RAW-CHAR OCCURS 20 TIMES
006500                                  PIC X(01).
006600     05  FILLER                     PIC X(20).
006700
006800 01  WK-N-WORK-AREA COMP.
006900     05  WK-N-TOKEN-CNT              PIC 9(02) VALUE ZERO.
007000     05  WK-N-SUB                    PIC 9(02) VALUE ZERO.
007100     05  WK-N-LEAD-SUB               PIC 9(02) VALUE ZERO.
007200     05  WK-N-POS                    PIC S9(03) VALUE ZERO.
007300     05  WK-N-LEAD                   PIC 9(02) VALUE ZERO.
007400     05  WK-N-TRIMLEN                PIC 9(02) VALUE ZERO.
007500     05  FILLER                      PIC 9(01) VALUE ZERO.
007600 01  WK-C-WORK-AREA-DISPLAY REDEFINES WK-N-WORK-AREA.
007700     05  FILLER                      PIC X(11).
007800
007900 01  WK-C-WORK-AREA.
008000     05  WK-C-FOUND-NONBLANK         PIC X(01) VALUE "N".
008100     05  FILLER                      PIC X(01) VALUE SPACE.
008200
008300*****************
008400 LINKAGE SECTION.
008500*****************
008600 COPY STCFDEF.
008700 EJECT
008800********************************************
008900 PROCEDURE DIVISION USING WK-C-FDEF-RECORD.
009000********************************************
009100 MAIN-MODULE.
009200     PERFORM A000-PROCESS-CALLED-ROUTINE
009300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009400     GOBACK.
009500
009600*---------------------------------------------------------------*
009700 A000-PROCESS-CALLED-ROUTINE.
009800*---------------------------------------------------------------*
009900     MOVE -1 TO WK-N-FDEF-POS-DATE
010000                WK-N-FDEF-POS-DESC
010100                WK-N-FDEF-POS-AMOUNT
010200                WK-N-FDEF-POS-PLUSAMT
010300                WK-N-FDEF-POS-MINUSAMT
010400                WK-N-FDEF-POS-COMMISSION
010500                WK-N-FDEF-POS-CARDNUMBER
010600                WK-N-FDEF-POS-CARDNAME.
010700     MOVE ZERO TO WK-N-FDEF-MEMO-CNT.
010800     MOVE SPACES TO WK-C-TOKEN-TABLE.
010900     MOVE WK-C-FDEF-STRING TO WK-C-DEF-BUF.
011000     MOVE ZERO TO WK-N-TOKEN-CNT.
011100
011200     UNSTRING WK-C-DEF-BUF DELIMITED BY ","
011300        INTO WK-C-TOKEN(01) WK-C-TOKEN(02) WK-C-TOKEN(03)
011400             WK-C-TOKEN(04) WK-C-TOKEN(05) WK-C-TOKEN(06)
011500             WK-C-TOKEN(07) WK-C-TOKEN(08) WK-C-TOKEN(09)
011600             WK-C-TOKEN(10) WK-C-TOKEN(11) WK-C-TOKEN(12)
011700             WK-C-TOKEN(13) WK-C-TOKEN(14) WK-C-TOKEN(15)
011800             WK-C-TOKEN(16) WK-C-TOKEN(17) WK-C-TOKEN(18)
011900             WK-C-TOKEN(19) WK-C-TOKEN(20) WK-C-TOKEN(21)
012000             WK-C-TOKEN(22) WK-C-TOKEN(23) WK-C-TOKEN(24)
012100             WK-C-TOKEN(25) WK-C-TOKEN(26) WK-C-TOKEN(27)
012200             WK-C-TOKEN(28) WK-C-TOKEN(29) WK-C-TOKEN(30)
012300             WK-C-TOKEN(31) WK-C-TOKEN(32) WK-C-TOKEN(33)
012400             WK-C-TOKEN(34) WK-C-TOKEN(35) WK-C-TOKEN(36)
012500             WK-C-TOKEN(37) WK-C-TOKEN(38) WK-C-TOKEN(39)
012600             WK-C-TOKEN(40)
012700        TALLYING IN WK-N-TOKEN-CNT.
012800
012900     PERFORM B100-CLASSIFY-TOKEN THRU B199-CLASSIFY-TOKEN-EX
013000        VARYING WK-N-SUB FROM 1 BY 1
013100        UNTIL WK-N-SUB > WK-N-TOKEN-CNT.
013200
013300 A099-PROCESS-CALLED-ROUTINE-EX.
013400     EXIT.
013500
013600*---------------------------------------------------------------*
013700* TRIM THE TOKEN, THEN MAP THE TRIMMED NAME TO ITS POSITION     *
013800* FIELD.  A BLANK TOKEN IS A HOLE - LEAVE IT UNMAPPED.          *
013900*---------------------------------------------------------------*
014000 B100-CLASSIFY-TOKEN.
014100     COMPUTE WK-N-POS = WK-N-SUB - 1.
014200     MOVE WK-C-TOKEN(WK-N-SUB) TO WK-C-TOKEN-RAW.
014300     PERFORM C100-TRIM-TOKEN THRU C199-TRIM-TOKEN-EX.
014400
014500     IF  WK-C-TOKEN-TRIM = SPACES
014600         GO TO B199-CLASSIFY-TOKEN-EX
014700     END-IF.
014800
014900     EVALUATE WK-C-TOKEN-TRIM
015000         WHEN "date"
015100             MOVE WK-N-POS TO WK-N-FDEF-POS-DATE
015200         WHEN "description"
015300             MOVE WK-N-POS TO WK-N-FDEF-POS-DESC
015400         WHEN "amount"
015500             MOVE WK-N-POS TO WK-N-FDEF-POS-AMOUNT
015600         WHEN "+amount"
015700             MOVE WK-N-POS TO WK-N-FDEF-POS-PLUSAMT
015800         WHEN "-amount"
015900             MOVE WK-N-POS TO WK-N-FDEF-POS-MINUSAMT
016000         WHEN "commission"
016100             MOVE WK-N-POS TO WK-N-FDEF-POS-COMMISSION
016200         WHEN "cardnumber"
016300             MOVE WK-N-POS TO WK-N-FDEF-POS-CARDNUMBER
016400         WHEN "cardname"
016500             MOVE WK-N-POS TO WK-N-FDEF-POS-CARDNAME
016600         WHEN "memo"
016700             IF  WK-N-FDEF-MEMO-CNT < 10
016800                 ADD 1 TO WK-N-FDEF-MEMO-CNT
016900                 MOVE WK-N-POS TO
017000                     WK-N-FDEF-MEMO-POS(WK-N-FDEF-MEMO-CNT)
017100             END-IF
017200         WHEN OTHER
017300             CONTINUE
017400     END-EVALUATE.
017500 B199-CLASSIFY-TOKEN-EX.
017600     EXIT.
017700
017800*---------------------------------------------------------------*
017900* STRIP LEADING BLANKS FROM THE RAW TOKEN (TRAILING BLANKS ARE  *
018000* ALREADY THERE FROM THE FIXED-LENGTH UNSTRING TARGET)          *
018100*---------------------------------------------------------------*
018200 C100-TRIM-TOKEN.
018300     MOVE ZERO   TO WK-N-LEAD.
018400     MOVE "N"    TO WK-C-FOUND-NONBLANK.
018500     MOVE SPACES TO WK-C-TOKEN-TRIM.
018600
018700     PERFORM D100-COUNT-LEADING THRU D199-COUNT-LEADING-EX
018800        VARYING WK-N-LEAD-SUB FROM 1 BY 1
018900        UNTIL WK-N-LEAD-SUB > 20 OR WK-C-FOUND-NONBLANK = "Y".
019000
019100     IF  WK-N-LEAD < 20
019200         COMPUTE WK-N-TRIMLEN = 20 - WK-N-LEAD
019300         MOVE WK-C-TOKEN-RAW(WK-N-LEAD + 1:WK-N-TRIMLEN)
019400                              TO WK-C-TOKEN-TRIM
019500     END-IF.
019600 C199-TRIM-TOKEN-EX.
019700     EXIT.
019800
019900*---------------------------------------------------------------*
020000* COUNT LEADING BLANK CHARACTERS ONE POSITION AT A TIME         *
020100*---------------------------------------------------------------*
020200 D100-COUNT-LEADING.
020300     IF  WK-C-TOKEN-RAW-CHAR(WK-N-LEAD-SUB) NOT = SPACE
020400         MOVE "Y" TO WK-C-FOUND-NONBLANK
020500     ELSE
020600         ADD 1 TO WK-N-LEAD
020700     END-IF.
020800 D199-COUNT-LEADING-EX.
020900     EXIT.
021000
021100******************************************************************
021200*************** END OF PROGRAM SOURCE -  STCXFDEF ***************
021300******************************************************************
