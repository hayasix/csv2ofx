000100* STCBFDF.CPYBK
000200*-----------------------------------------------------------------
000300* HISTORY OF MODIFICATION:
000400* =================================================================
000500* 19/04/2004 PVN STC0054 - SPLIT OUT OF STCFDEF FOR THE BODY-LINE
000600*                          FIELD-DEFINITION WORK AREA IN STCRDCSV
000700*                          - SAME LAYOUT, OWN DATA-NAMES, SO THE
000800*                          HEADER AND BODY POSITION TABLES CANNOT
000900*                          BE CONFUSED WITH ONE ANOTHER.
001000* -----------------------------------------------------------------
001100 01  WK-C-BFDEF-RECORD.
001200     05  WK-C-BFDEF-INPUT.
001300         10  WK-C-BFDEF-STRING          PIC X(200).
001400     05  WK-C-BFDEF-OUTPUT.
001500         10  WK-N-BFDEF-POS-DATE        PIC S9(03).
001600         10  WK-N-BFDEF-POS-DESC        PIC S9(03).
001700         10  WK-N-BFDEF-POS-AMOUNT      PIC S9(03).
001800         10  WK-N-BFDEF-POS-PLUSAMT     PIC S9(03).
001900         10  WK-N-BFDEF-POS-MINUSAMT    PIC S9(03).
002000         10  WK-N-BFDEF-POS-COMMISSION  PIC S9(03).
002100         10  WK-N-BFDEF-POS-CARDNUMBER  PIC S9(03).
002200         10  WK-N-BFDEF-POS-CARDNAME    PIC S9(03).
002300         10  WK-N-BFDEF-MEMO-CNT        PIC 9(02) COMP.
002400         10  WK-N-BFDEF-MEMO-POS OCCURS 10 TIMES
002500                                        PIC S9(03).
002600         10  FILLER                     PIC X(01).
